000100******************************************************************
000200* COPYBOOK        HOTELREC                                      *
000300* DESCRIPTION     HOTEL MASTER ROW AND IN-MEMORY HOTEL TABLE     *
000400*                 FOR THE RESERVATION RULE ENGINE (RSVDRV0).     *
000500*                 ONE ENTRY PER HOTEL ON FILE, MAX 20 HOTELS.    *
000600* MAINTAINED BY    COBOL DEVELOPMENT CENTER                      *
000700******************************************************************
000800*-------|----------|-----|---------------------------------------*
000900* VERS.  | DATE     | BY  | DESCRIPTION                          *
001000*-------|----------|-----|---------------------------------------*
001100* A.00.00| 01/04/09 | JS  | ORIGINAL COPYBOOK - PATMSTR LAYOUT    *
001200* A.01.00| 03/18/11 | JS  | ADD HOTEL-RATE-FLAG ARRAY             *
001300* A.02.00| 07/02/24 | RFS | RSVNEW-104 REBUILD FOR RESERVATION    *
001400*        |          |     | RULE ENGINE - SEE RSVDRV0 CHANGE LOG  *
001500* A.02.01| 07/25/24 | RFS | RSVNEW-131 GROUP THE RATE ARRAYS UNDER *
001600*        |          |     | HTL-RATE-BLOCK SO 210-CREATE-HOTEL    *
001700*        |          |     | IN RSVDRV0 CAN CLEAR A NEW HOTEL'S    *
001800*        |          |     | RATE TABLE WITH ONE MOVE INSTEAD OF A *
001900*        |          |     | 31-DAY PERFORM.                       *
002000******************************************************************
002100 01  HOTEL-RECORD.
002200     05  HOTEL-NAME                 PIC X(20).
002300     05  HOTEL-ROOM-COUNT            PIC 9(02).
002400     05  HOTEL-BASE-PRICE            PIC S9(7)V99.
002500     05  HOTEL-RATE-PCT OCCURS 31 TIMES
002600                                     PIC 9(3)V99.
002700     05  HOTEL-RATE-FLAG OCCURS 31 TIMES
002800                                     PIC 9(01).
002900     05  HOTEL-RESV-COUNT            PIC 9(03) COMP-3.
003000     05  FILLER                      PIC X(08).
003100
003200******************************************************************
003300* HOTEL-TABLE - WORKING-STORAGE TABLE OF ALL HOTELS CURRENTLY ON  *
003400* FILE.  HOTELS ARE BUILT AS CH TRANSACTIONS ARE PROCESSED - NO   *
003500* MASTER FILE IS READ AT START OF RUN (RSVNEW-104).               *
003600******************************************************************
003700 01  HOTEL-TABLE.
003800     05  HOTEL-COUNT                 PIC 9(02) COMP VALUE ZERO.
003900     05  HOTEL-ENTRY OCCURS 20 TIMES INDEXED BY HTL-IDX.
004000         10  HTL-NAME                PIC X(20).
004100         10  HTL-ROOM-COUNT          PIC 9(02).
004200         10  HTL-BASE-PRICE          PIC S9(7)V99.
004300         10  HTL-RATE-BLOCK.
004400             15  HTL-RATE-PCT OCCURS 31 TIMES
004500                                     PIC 9(3)V99.
004600             15  HTL-RATE-FLAG OCCURS 31 TIMES
004700                                     PIC 9(01).
004800* RSVNEW-131 - BULK-CLEAR VIEW OF HTL-RATE-BLOCK, USED BY
004900* 210-CREATE-HOTEL IN RSVDRV0 TO ZERO A NEW HOTEL'S WHOLE
005000* RATE-OVERRIDE TABLE IN ONE MOVE.
005100         10  HTL-RATE-BLOCK-R REDEFINES HTL-RATE-BLOCK
005200                                     PIC X(186).
005300         10  HTL-RESV-COUNT          PIC 9(03) COMP-3.
005400         10  FILLER                  PIC X(08).
