000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RMPRICE.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/19/88.
000700 DATE-COMPILED. 07/09/24.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG                                                    *
001100*----------------------------------------------------------------*
001200* DATE     BY   TICKET     DESCRIPTION                          *
001300* 06/19/88 JS   N/A        ORIGINAL - TWO-TIER SURCHARGE CALC    *     N/A
001400*                          FOR THE ROOM-RATE PROTOTYPE.          *     N/A
001500* 01/05/90 JS   HLD-0198   ADDED THIRD TIER (PREVIOUSLY ONLY     *HLD-0198
001600*                          STANDARD AND DELUXE WERE SUPPORTED).  *HLD-0198
001700* 08/17/93 DLW  HLD-0470   ROUNDED CLAUSE ADDED TO EVERY COMPUTE  HLD-0470
001800*                          - UNROUNDED TRUNCATION WAS SHORTING   *HLD-0470
001900*                          EXECUTIVE ROOMS BY A PENNY ON RENTS.  *HLD-0470
002000* 12/29/98 JS   Y2K-0004   YEAR-2000 REVIEW - NO DATE FIELDS,     Y2K-0004
002100*                          NO CHANGE REQUIRED.                   *Y2K-0004
002200* 04/02/02 TMK  HLD-0911   RETURN-CD NOW SET NON-ZERO WHEN THE    HLD-0911
002300*                          REQUESTED TIER IS NOT 1, 2 OR 3.       HLD-0911
002400* 07/09/24 RFS  RSVNEW-104 ADAPTED FOR THE HOTEL RESERVATION      RSVNEW-1
002500*                          RULE ENGINE - MULTIPLIERS ARE NOW      RSVNEW-1
002600*                          1.00/1.20/1.35, CALLED AT ROOM         RSVNEW-1
002700*                          GENERATION (CH/AR) AND AT REPRICE      RSVNEW-1
002800*                          (UP).                                  RSVNEW-1
002900******************************************************************
003000* RMPRICE COMPUTES THE EFFECTIVE NIGHTLY ROOM PRICE FOR ONE OF    *
003100* THE THREE ROOM TIERS FROM A HOTEL'S BASE PRICE.  STANDARD = 1.00*
003200* X BASE, DELUXE = 1.20 X BASE, EXECUTIVE = 1.35 X BASE.  THE      *
003300* MULTIPLIER IS APPLIED ONCE - IT IS NEVER COMPOUNDED ON A PRICE  *
003400* THAT ALREADY CARRIES A TIER MULTIPLIER.                          *
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400
004500 WORKING-STORAGE SECTION.
004600 77  WS-UNKNOWN-TIER-RC             PIC S9(4) VALUE +1.
004700 01  MISC-FIELDS.
004800     05  WS-MULTIPLIER               PIC 9(1)V9(4).
004900
005000 LINKAGE SECTION.
005100 01  PRICE-CALC-REC.
005200     05  PRICE-ROOM-TYPE             PIC 9(01).
005300         88  PRICE-STANDARD          VALUE 1.
005400         88  PRICE-DELUXE            VALUE 2.
005500         88  PRICE-EXECUTIVE         VALUE 3.
005600     05  PRICE-BASE-PRICE            PIC S9(7)V99.
005700     05  PRICE-EFFECTIVE-PRICE       PIC S9(7)V99.
005800
005900 01  RETURN-CD                       PIC S9(4) COMP.
006000
006100 PROCEDURE DIVISION USING PRICE-CALC-REC, RETURN-CD.
006200
006300 0000-MAIN.
006400     MOVE ZERO TO RETURN-CD.
006500     EVALUATE TRUE
006600         WHEN PRICE-STANDARD
006700             MOVE 1.0000 TO WS-MULTIPLIER
006800         WHEN PRICE-DELUXE
006900             MOVE 1.2000 TO WS-MULTIPLIER
007000         WHEN PRICE-EXECUTIVE
007100             MOVE 1.3500 TO WS-MULTIPLIER
007200         WHEN OTHER
007300*  HLD-0911 - UNKNOWN TIER, TELL THE CALLER AND DO NOT GUESS.
007400             MOVE WS-UNKNOWN-TIER-RC TO RETURN-CD
007500             MOVE PRICE-BASE-PRICE TO PRICE-EFFECTIVE-PRICE
007600             GO TO 0000-EXIT
007700     END-EVALUATE.
007800
007900*  HLD-0470 - ROUNDED IS MANDATORY HERE.
008000     COMPUTE PRICE-EFFECTIVE-PRICE ROUNDED =
008100         PRICE-BASE-PRICE * WS-MULTIPLIER.
008200
008300 0000-EXIT.
008400     GOBACK.
