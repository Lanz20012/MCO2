000100******************************************************************
000200* COPYBOOK        TRANSACT                                      *
000300* DESCRIPTION     TRANSACTION-RECORD - FIXED 90-BYTE BATCH        *
000400*                 INPUT RECORD READ BY RSVDRV0 FROM THE          *
000500*                 TRANSACTIONS FILE, ONE PER HOTEL EVENT.        *
000600* MAINTAINED BY    COBOL DEVELOPMENT CENTER                      *
000700******************************************************************
000800*-------|----------|-----|---------------------------------------*
000900* VERS.  | DATE     | BY  | DESCRIPTION                          *
001000*-------|----------|-----|---------------------------------------*
001100* A.00.00| 07/02/24 | RFS | RSVNEW-104 ORIGINAL COPYBOOK          *
001200* A.00.01| 07/22/24 | RFS | RSVNEW-130 WIDEN TXN-DISCOUNT-CODE    *
001300******************************************************************
001400 01  TRANSACTION-RECORD.
001500     05  TXN-CODE                    PIC X(02).
001600         88  TXN-CREATE-HOTEL        VALUE "CH".
001700         88  TXN-RENAME-HOTEL        VALUE "NH".
001800         88  TXN-DELETE-HOTEL        VALUE "DH".
001900         88  TXN-ADD-ROOMS           VALUE "AR".
002000         88  TXN-REMOVE-ROOM         VALUE "RR".
002100         88  TXN-UPDATE-PRICE        VALUE "UP".
002200         88  TXN-CHANGE-RATE         VALUE "CR".
002300         88  TXN-BOOK-ROOM           VALUE "BK".
002400         88  TXN-CANCEL-RESV         VALUE "CN".
002500         88  TXN-HOTEL-SUMMARY       VALUE "Q1".
002600         88  TXN-DATE-AVAIL          VALUE "Q2".
002700         88  TXN-ROOM-DETAIL         VALUE "Q3".
002800         88  TXN-GUEST-DETAIL        VALUE "Q4".
002900     05  TXN-HOTEL-NAME              PIC X(20).
003000     05  TXN-NAME-2                  PIC X(20).
003100     05  TXN-DAY-1                   PIC 9(02).
003200     05  TXN-DAY-2                   PIC 9(02).
003300     05  TXN-ROOM-TYPE               PIC 9(01).
003400     05  TXN-ROOM-NUMBER             PIC 9(02).
003500     05  TXN-COUNT                   PIC 9(02).
003600     05  TXN-AMOUNT                  PIC 9(7)V99.
003700     05  TXN-DISCOUNT-CODE           PIC X(12).
003800     05  FILLER                      PIC X(18).
