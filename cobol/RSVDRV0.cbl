000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RSVDRV0.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/01/08.
000700 DATE-COMPILED. 07/22/24.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG                                                    *
001100*----------------------------------------------------------------*
001200* DATE     BY   TICKET     DESCRIPTION                          *
001300* 01/01/08 JS   N/A        ORIGINAL - DAILY MASTER-UPDATE JOB,         N/A
001400*                          ADAPTED FROM DALYUPDT, FOR THE ROOM-        N/A
001500*                          RATE PROTOTYPE.                       *     N/A
001600* 05/03/90 JS   HLD-0210   ADDED THE 700-CLOSE-FILES/900-CLEANUP  HLD-0210
001700*                          SPLIT SO AN ABEND STILL CLOSES FILES.  HLD-0210
001800* 08/14/94 DLW  HLD-0502   COUNTERS-AND-ACCUMULATORS MOVED TO A   HLD-0502
001900*                          SINGLE GROUP SO 900-CLEANUP CAN        HLD-0502
002000*                          DISPLAY THEM WITH ONE PARAGRAPH.       HLD-0502
002100* 12/29/98 JS   Y2K-0004   YEAR-2000 REVIEW - DAY-OF-MONTH FIELDS Y2K-0004
002200*                          ONLY, NO CENTURY WINDOW, NO CHANGE     Y2K-0004
002300*                          REQUIRED.                              Y2K-0004
002400* 03/17/99 JS   Y2K-0004   Y2K SIGN-OFF RECORDED, NO CODE CHANGE. Y2K-0004
002500* 07/01/24 RFS  RSVNEW-104 REBUILT AS THE MAIN BATCH DRIVER FOR   RSVNEW-1
002600*                          THE HOTEL RESERVATION RULE ENGINE -    RSVNEW-1
002700*                          ALL HOTEL/ROOM/RESERVATION DATA IS     RSVNEW-1
002800*                          NOW IN-MEMORY, BUILT BY CH TXNS        RSVNEW-1
002900*                          - NO PATMSTR-STYLE VSAM MASTER IS      RSVNEW-1
003000*                          READ AT START OF RUN.                 *RSVNEW-1
003100* 07/19/24 RFS  RSVNEW-112 ADDED THE HTL-RESV-COUNT BOOKKEEPING   RSVNEW-1
003200*                          FIELD SO 260-UPDATE-PRICE CAN TEST     RSVNEW-1
003300*                          "ZERO RESERVATIONS" WITHOUT RE-        RSVNEW-1
003400*                          SCANNING THE WHOLE RESV-TABLE.         RSVNEW-1
003500* 07/24/24 RFS  RSVNEW-130 NH NOW CASCADES THE RENAME INTO        RSVNEW-1
003600*                          ROOM-TABLE AND RESV-TABLE, WHICH CARRY RSVNEW-1
003700*                          THE HOTEL NAME AS THEIR ONLY JOIN KEY. RSVNEW-1
003710* 07/28/24 RFS  RSVNEW-137 DROPPED WS-WORK-FIELDS-ED REDEFINES -  RSVNEW-1
003720*                          212-GENERATE-ROOMS NEVER USED THE      RSVNEW-1
003730*                          REDEFINED WS-ORD-ED-R, IT ADDRESSES    RSVNEW-1
003740*                          WS-ORD-ED DIRECTLY WITH REF-MOD.       RSVNEW-1
003800******************************************************************
003900* RSVDRV0 IS THE MAIN BATCH DRIVER.  IT READS TRANSACTIONS ONE AT *
004000* A TIME, DISPATCHES ON TXN-CODE TO THE PARAGRAPHS BELOW, WRITES  *
004100* ONE RESULT-RECORD PER TRANSACTION, AND AT END OF FILE CALLS     *
004200* RSVLIST TO PRODUCE THE SUMMARY-REPORT.  HOTEL, ROOM AND         *
004300* RESERVATION DATA LIVE ONLY IN THE WORKING-STORAGE TABLES BELOW  *
004400* FOR THE LIFE OF THE RUN.                                        *
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS NEXT-PAGE.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT TRANSACTIONS
005700     ASSIGN TO UT-S-TRANS
005800       ACCESS MODE IS SEQUENTIAL
005900       FILE STATUS IS IFCODE.
006000
006100     SELECT RESULTS
006200     ASSIGN TO UT-S-RESULT
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS OFCODE.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800****** INPUT TRANSACTION STREAM - ONE RECORD PER HOTEL EVENT,
006900****** PROCESSED IN ARRIVAL ORDER.  NO TRAILER RECORD - END IS
007000****** SIGNALLED BY AT END ON THE READ.
007100 FD  TRANSACTIONS
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 90 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS TRANS-FILE-REC.
007700 01  TRANS-FILE-REC                  PIC X(90).
007800
007900****** ONE RESULT-RECORD WRITTEN FOR EVERY TRANSACTION READ.
008000 FD  RESULTS
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 80 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS RESULT-FILE-REC.
008600 01  RESULT-FILE-REC                 PIC X(80).
008700
008800 WORKING-STORAGE SECTION.
008900 77  WS-DEFAULT-BASE-PRICE          PIC S9(7)V99 VALUE 1299.00.
009000 01  FILE-STATUS-CODES.
009100     05  IFCODE                      PIC X(02).
009200         88  CODE-READ               VALUE SPACES.
009300         88  NO-MORE-TRANSACTIONS    VALUE "10".
009400     05  OFCODE                      PIC X(02).
009500         88  CODE-WRITE              VALUE SPACES.
009600
009700 01  MISC-FIELDS.
009800     05  PARA-NAME                   PIC X(24) VALUE SPACES.
009900     05  ABEND-REASON                PIC X(60) VALUE SPACES.
010000
010100 01  COUNTERS-AND-ACCUMULATORS.
010200     05  TRANSACTIONS-READ           PIC 9(05) COMP.
010300     05  TRANSACTIONS-ACCEPTED       PIC 9(05) COMP.
010400     05  TRANSACTIONS-REJECTED       PIC 9(05) COMP.
010500
010600** COPY HOTELREC, ROOMREC, RESVREC GIVE US THE THREE IN-MEMORY
010700** TABLES - THIS IS WHERE A PATMSTR/PATINS/PATPERSN VSAM SET
010800** WOULD HAVE LIVED IF THE SOURCE SYSTEM PERSISTED A MASTER.
010900 COPY HOTELREC.
011000 COPY ROOMREC.
011100 COPY RESVREC.
011200 COPY TRANSACT.
011300 COPY RESULTRC.
011400
011500 01  WS-SWITCHES.
011600     05  WS-FOUND-HOTEL-SW           PIC X(01) VALUE "N".
011700         88  FOUND-HOTEL             VALUE "Y".
011800     05  WS-FOUND-ROOM-SW            PIC X(01) VALUE "N".
011900         88  FOUND-ROOM              VALUE "Y".
012000     05  WS-FOUND-RESV-SW            PIC X(01) VALUE "N".
012100         88  FOUND-RESV              VALUE "Y".
012200     05  WS-ALL-NIGHTS-FREE-SW       PIC X(01) VALUE "N".
012300         88  ALL-NIGHTS-FREE         VALUE "Y".
012400
012500 01  WS-WORK-FIELDS.
012600     05  WS-SEARCH-NAME              PIC X(20).
012700     05  WS-CUR-HTL                  PIC 9(02) COMP.
012800     05  WS-TARGET-RMT                PIC 9(04) COMP.
012900     05  WS-TARGET-RSV                PIC 9(03) COMP.
013000     05  WS-TARGET-ROOM-NAME         PIC X(10).
013100     05  WS-DAY-SUB                  PIC 9(02) COMP.
013200     05  WS-NIGHT-SUB                PIC 9(02) COMP.
013300     05  WS-SHIFT-I                  PIC 9(04) COMP.
013400     05  WS-ROOMS-TO-ADD             PIC S9(03) COMP.
013500     05  WS-OLD-COUNT                PIC 9(02) COMP.
013600     05  WS-NEW-COUNT                PIC 9(02) COMP.
013700     05  WS-START-ORD                PIC 9(02) COMP.
013800     05  WS-ROOM-ORDINAL             PIC 9(02) COMP.
013900     05  WS-ROOM-ORDINAL-CT          PIC 9(02) COMP.
014000     05  WS-GEN-BASE-PRICE           PIC S9(7)V99.
014100     05  WS-GEN-TIER                 PIC 9(01).
014200     05  WS-GEN-ORD-MINUS1           PIC 9(02) COMP.
014300     05  WS-GEN-QUOT                 PIC 9(02) COMP.
014400     05  WS-GEN-REM                  PIC 9(02) COMP.
014500     05  WS-ORD-ED                   PIC 9(02).
014600
015400 01  WS-CALC-AREAS.
015500     05  WS-PRICE-CALC-REC.
015600         10  WS-PRICE-ROOM-TYPE      PIC 9(01).
015700         10  WS-PRICE-BASE-PRICE     PIC S9(7)V99.
015800         10  WS-PRICE-EFFECTIVE-PRICE
015900                                     PIC S9(7)V99.
016000     05  WS-DISCOUNT-CALC-REC.
016100         10  WS-DSC-REQUESTED-CODE   PIC X(12).
016200         10  WS-DSC-CHECK-IN         PIC 9(02).
016300         10  WS-DSC-CHECK-OUT        PIC 9(02).
016400         10  WS-DSC-STAY-PRICE       PIC S9(7)V99.
016500         10  WS-DSC-PRICE-ON-DAY     PIC S9(7)V99.
016600         10  WS-DSC-FINAL-TOTAL      PIC S9(7)V99.
016700         10  WS-DSC-RESULT-STATUS    PIC 9(01).
016800     05  WS-DATE-RATE-CALC-REC.
016900         10  WS-DRC-ROOM-PRICE       PIC S9(7)V99.
017000         10  WS-DRC-CHECK-IN         PIC 9(02).
017100         10  WS-DRC-CHECK-OUT        PIC 9(02).
017200         10  WS-DRC-RATE-PCT OCCURS 31 TIMES
017300                                     PIC 9(3)V99.
017400         10  WS-DRC-RATE-FLAG OCCURS 31 TIMES
017500                                     PIC 9(01).
017600         10  WS-DRC-STAY-PRICE       PIC S9(7)V99.
017700         10  WS-DRC-PRICE-ON-DAY     PIC S9(7)V99.
017800     05  WS-EDIT-CHECK-IN            PIC 9(02).
017900     05  WS-EDIT-CHECK-OUT           PIC 9(02).
018000     05  WS-ARG1                     PIC X(20).
018100     05  WS-ARG2                     PIC X(20).
018200     05  WS-STRCMP-RESULT            PIC S9(4).
018300
018400 01  WS-RUN-COUNTERS.
018500     05  RC-TRANSACTIONS-READ        PIC 9(05) COMP.
018600     05  RC-TRANSACTIONS-ACCEPTED    PIC 9(05) COMP.
018700     05  RC-TRANSACTIONS-REJECTED    PIC 9(05) COMP.
018800
018900 01  RETURN-CD                       PIC S9(4) COMP.
019000
019100 PROCEDURE DIVISION.
019200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019300     PERFORM 100-MAINLINE THRU 100-EXIT
019400             UNTIL NO-MORE-TRANSACTIONS.
019500     PERFORM 800-SUMMARY-REPORT THRU 800-EXIT.
019600     PERFORM 900-CLEANUP THRU 900-EXIT.
019700     MOVE ZERO TO RETURN-CODE.
019800     GOBACK.
019900
020000 000-HOUSEKEEPING.
020100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020200     DISPLAY "******** BEGIN JOB RSVDRV0 ********".
020300     OPEN INPUT TRANSACTIONS.
020400     OPEN OUTPUT RESULTS.
020500     INITIALIZE HOTEL-TABLE, ROOM-TABLE, RESV-TABLE,
020600                COUNTERS-AND-ACCUMULATORS.
020700     PERFORM 010-READ-TRANSACTION THRU 010-EXIT.
020800 000-EXIT.
020900     EXIT.
021000
021100 010-READ-TRANSACTION.
021200     MOVE "010-READ-TRANSACTION" TO PARA-NAME.
021300     READ TRANSACTIONS INTO TRANSACTION-RECORD
021400         AT END
021500         MOVE "10" TO IFCODE
021600     END-READ.
021700     IF CODE-READ
021800         ADD 1 TO TRANSACTIONS-READ.
021900 010-EXIT.
022000     EXIT.
022100
022200 100-MAINLINE.
022300     MOVE "100-MAINLINE" TO PARA-NAME.
022400     INITIALIZE RESULT-RECORD.
022500     MOVE TXN-CODE TO RES-TXN-CODE.
022600
022700     EVALUATE TRUE
022800         WHEN TXN-CREATE-HOTEL
022900             PERFORM 210-CREATE-HOTEL THRU 210-EXIT
023000         WHEN TXN-RENAME-HOTEL
023100             PERFORM 220-RENAME-HOTEL THRU 220-EXIT
023200         WHEN TXN-DELETE-HOTEL
023300             PERFORM 230-DELETE-HOTEL THRU 230-EXIT
023400         WHEN TXN-ADD-ROOMS
023500             PERFORM 240-ADD-ROOMS THRU 240-EXIT
023600         WHEN TXN-REMOVE-ROOM
023700             PERFORM 250-REMOVE-ROOM THRU 250-EXIT
023800         WHEN TXN-UPDATE-PRICE
023900             PERFORM 260-UPDATE-PRICE THRU 260-EXIT
024000         WHEN TXN-CHANGE-RATE
024100             PERFORM 270-CHANGE-DAY-RATE THRU 270-EXIT
024200         WHEN TXN-BOOK-ROOM
024300             PERFORM 300-BOOK-ROOM THRU 300-EXIT
024400         WHEN TXN-CANCEL-RESV
024500             PERFORM 400-CANCEL-RESERVATION THRU 400-EXIT
024600         WHEN TXN-HOTEL-SUMMARY
024700             PERFORM 600-INQUIRY THRU 600-EXIT
024800         WHEN TXN-DATE-AVAIL
024900             PERFORM 600-INQUIRY THRU 600-EXIT
025000         WHEN TXN-ROOM-DETAIL
025100             PERFORM 600-INQUIRY THRU 600-EXIT
025200         WHEN TXN-GUEST-DETAIL
025300             PERFORM 600-INQUIRY THRU 600-EXIT
025400         WHEN OTHER
025500             MOVE 9 TO RES-STATUS
025600             MOVE "UNKNOWN TRANSACTION CODE" TO RES-MESSAGE
025700     END-EVALUATE.
025800
025900     IF RES-STATUS = 0
026000         ADD 1 TO TRANSACTIONS-ACCEPTED
026100     ELSE
026200         ADD 1 TO TRANSACTIONS-REJECTED.
026300
026400     WRITE RESULT-FILE-REC FROM RESULT-RECORD.
026500     PERFORM 010-READ-TRANSACTION THRU 010-EXIT.
026600 100-EXIT.
026700     EXIT.
026800
026900******************************************************************
027000* 200-SERIES - HOTEL REGISTRY AND ROOM INVENTORY                 *
027100******************************************************************
027200 200-FIND-HOTEL-EXACT.
027300*  SHARED LOOKUP - CALLER MOVES THE SEARCH KEY TO WS-SEARCH-NAME
027400*  BEFORE PERFORMING THIS PARAGRAPH.
027500     MOVE "N" TO WS-FOUND-HOTEL-SW.
027600     MOVE ZERO TO WS-CUR-HTL.
027700     PERFORM 201-FHE-SCAN-LOOP THRU 201-EXIT
027800         VARYING HTL-IDX FROM 1 BY 1
027900         UNTIL HTL-IDX > HOTEL-COUNT OR FOUND-HOTEL.
028000 200-EXIT.
028100     EXIT.
028200
028300 201-FHE-SCAN-LOOP.
028400     IF HTL-NAME(HTL-IDX) = WS-SEARCH-NAME
028500         MOVE "Y" TO WS-FOUND-HOTEL-SW
028600         SET WS-CUR-HTL TO HTL-IDX
028700     END-IF.
028800 201-EXIT.
028900     EXIT.
029000
029100 205-FIND-HOTEL-CASEINS.
029200*  RSVNEW-104 - HOTEL NAME UNIQUENESS IS CASE-INSENSITIVE.
029300*  CALLER MOVES THE SEARCH KEY TO WS-SEARCH-NAME FIRST.
029400     MOVE "N" TO WS-FOUND-HOTEL-SW.
029500     MOVE ZERO TO WS-CUR-HTL.
029600     PERFORM 206-FHC-SCAN-LOOP THRU 206-EXIT
029700         VARYING HTL-IDX FROM 1 BY 1
029800         UNTIL HTL-IDX > HOTEL-COUNT OR FOUND-HOTEL.
029900 205-EXIT.
030000     EXIT.
030100
030200 206-FHC-SCAN-LOOP.
030300     MOVE HTL-NAME(HTL-IDX) TO WS-ARG1.
030400     MOVE WS-SEARCH-NAME TO WS-ARG2.
030500     CALL 'STRCMP' USING WS-ARG1, WS-ARG2, WS-STRCMP-RESULT.
030600     IF WS-STRCMP-RESULT = ZERO
030700         MOVE "Y" TO WS-FOUND-HOTEL-SW
030800         SET WS-CUR-HTL TO HTL-IDX
030900     END-IF.
031000 206-EXIT.
031100     EXIT.
031200
031300 210-CREATE-HOTEL.
031400     MOVE "210-CREATE-HOTEL" TO PARA-NAME.
031500*  RSVNEW-104 - ROOM COUNT MUST BE 1 THRU 50 AT CREATION.
031600     IF TXN-COUNT < 1 OR TXN-COUNT > 50
031700         MOVE 2 TO RES-STATUS
031800         MOVE "ROOM COUNT MUST BE 1 THRU 50" TO RES-MESSAGE
031900         GO TO 210-EXIT.
032000
032100     MOVE TXN-HOTEL-NAME TO WS-SEARCH-NAME.
032200     PERFORM 205-FIND-HOTEL-CASEINS THRU 205-EXIT.
032300     IF FOUND-HOTEL
032400         MOVE 1 TO RES-STATUS
032500         MOVE "HOTEL NAME ALREADY EXISTS" TO RES-MESSAGE
032600         GO TO 210-EXIT.
032700
032800     IF HOTEL-COUNT = 20
032900         MOVE "*** HOTEL TABLE CAPACITY EXCEEDED" TO ABEND-REASON
033000         GO TO 1000-ABEND-RTN.
033100
033200     ADD 1 TO HOTEL-COUNT.
033300     SET HTL-IDX TO HOTEL-COUNT.
033400     MOVE TXN-HOTEL-NAME TO HTL-NAME(HTL-IDX).
033500     MOVE TXN-COUNT TO HTL-ROOM-COUNT(HTL-IDX).
033600*  RSVNEW-104 - DEFAULT BASE PRICE.
033700     MOVE WS-DEFAULT-BASE-PRICE TO HTL-BASE-PRICE(HTL-IDX).
033800     MOVE ZERO TO HTL-RESV-COUNT(HTL-IDX).
033900*  RSVNEW-131 - ONE MOVE CLEARS ALL 31 DAYS OF RATE-PCT/RATE-FLAG
034000*  VIA THE HTL-RATE-BLOCK-R BULK VIEW IN HOTELREC.
034100     MOVE ZERO TO HTL-RATE-BLOCK-R(HTL-IDX).
034200
034300     SET WS-CUR-HTL TO HTL-IDX.
034400     MOVE WS-DEFAULT-BASE-PRICE TO WS-GEN-BASE-PRICE.
034500     PERFORM 212-GENERATE-ROOMS THRU 212-EXIT
034600         VARYING WS-ROOM-ORDINAL FROM 1 BY 1
034700         UNTIL WS-ROOM-ORDINAL > TXN-COUNT.
034800
034900     MOVE 0 TO RES-STATUS.
035000     MOVE "HOTEL CREATED" TO RES-MESSAGE.
035100 210-EXIT.
035200     EXIT.
035300
035400 212-GENERATE-ROOMS.
035500*  SHARED BY CH (ABSOLUTE ORDINALS 1 THRU TXN-COUNT) AND AR
035600*  (ABSOLUTE ORDINALS OLD-COUNT+1 THRU NEW-COUNT).  CALLER SETS
035700*  WS-CUR-HTL AND WS-GEN-BASE-PRICE BEFORE THE PERFORM VARYING.
035800*  TIER CYCLES STANDARD/DELUXE/EXECUTIVE EVERY THREE ROOMS.
035900     IF ROOM-COUNT = 1000
036000         MOVE "*** ROOM TABLE CAPACITY EXCEEDED" TO ABEND-REASON
036100         GO TO 1000-ABEND-RTN.
036200
036300     ADD 1 TO ROOM-COUNT.
036400     SET RMT-IDX TO ROOM-COUNT.
036500     MOVE HTL-NAME(WS-CUR-HTL) TO RMT-HOTEL-NAME(RMT-IDX).
036600
036700     MOVE WS-ROOM-ORDINAL TO WS-ORD-ED.
036800     IF WS-ROOM-ORDINAL < 10
036900         STRING "Room " WS-ORD-ED(2:1) DELIMITED BY SIZE
037000             INTO RMT-NAME(RMT-IDX)
037100     ELSE
037200         STRING "Room " WS-ORD-ED DELIMITED BY SIZE
037300             INTO RMT-NAME(RMT-IDX)
037400     END-IF.
037500
037600     COMPUTE WS-GEN-ORD-MINUS1 = WS-ROOM-ORDINAL - 1.
037700     DIVIDE WS-GEN-ORD-MINUS1 BY 3
037800         GIVING WS-GEN-QUOT REMAINDER WS-GEN-REM.
037900     COMPUTE WS-GEN-TIER = WS-GEN-REM + 1.
038000     MOVE WS-GEN-TIER TO RMT-TYPE(RMT-IDX).
038100
038200     MOVE WS-GEN-TIER TO WS-PRICE-ROOM-TYPE.
038300     MOVE WS-GEN-BASE-PRICE TO WS-PRICE-BASE-PRICE.
038400     CALL 'RMPRICE' USING WS-PRICE-CALC-REC, RETURN-CD.
038500     MOVE WS-PRICE-EFFECTIVE-PRICE TO RMT-PRICE(RMT-IDX).
038600
038700*  RSVNEW-132 - ALL 31 NIGHTS START OPEN; ONE MOVE VIA THE
038800*  RMT-AVAIL-R BULK VIEW REPLACES A 31-NIGHT PERFORM.
038900     MOVE ALL "1" TO RMT-AVAIL-R(RMT-IDX).
039000 212-EXIT.
039100     EXIT.
039200
039300 220-RENAME-HOTEL.
039400     MOVE "220-RENAME-HOTEL" TO PARA-NAME.
039500     MOVE TXN-NAME-2 TO WS-SEARCH-NAME.
039600     PERFORM 205-FIND-HOTEL-CASEINS THRU 205-EXIT.
039700     IF FOUND-HOTEL
039800         MOVE 1 TO RES-STATUS
039900         MOVE "NEW HOTEL NAME ALREADY EXISTS" TO RES-MESSAGE
040000         GO TO 220-EXIT.
040100
040200     MOVE TXN-HOTEL-NAME TO WS-SEARCH-NAME.
040300     PERFORM 200-FIND-HOTEL-EXACT THRU 200-EXIT.
040400     IF NOT FOUND-HOTEL
040500         MOVE 2 TO RES-STATUS
040600         MOVE "HOTEL NOT FOUND" TO RES-MESSAGE
040700         GO TO 220-EXIT.
040800
040900     MOVE TXN-NAME-2 TO HTL-NAME(WS-CUR-HTL).
041000
041100*  RSVNEW-130 - ROOM-TABLE AND RESV-TABLE CARRY THE HOTEL NAME
041200*  AS THEIR ONLY JOIN KEY, SO THE RENAME MUST CASCADE OR EVERY
041300*  SUBSEQUENT LOOKUP FOR THIS HOTEL BREAKS.
041400     PERFORM 221-CASCADE-ROOM-NAMES THRU 221-EXIT
041500         VARYING RMT-IDX FROM 1 BY 1 UNTIL RMT-IDX > ROOM-COUNT.
041600     PERFORM 222-CASCADE-RESV-NAMES THRU 222-EXIT
041700         VARYING RSV-IDX FROM 1 BY 1 UNTIL RSV-IDX > RESV-COUNT.
041800
041900     MOVE 0 TO RES-STATUS.
042000     MOVE "HOTEL RENAMED" TO RES-MESSAGE.
042100 220-EXIT.
042200     EXIT.
042300
042400 221-CASCADE-ROOM-NAMES.
042500     IF RMT-HOTEL-NAME(RMT-IDX) = TXN-HOTEL-NAME
042600         MOVE TXN-NAME-2 TO RMT-HOTEL-NAME(RMT-IDX)
042700     END-IF.
042800 221-EXIT.
042900     EXIT.
043000
043100 222-CASCADE-RESV-NAMES.
043200     IF RVT-HOTEL-NAME(RSV-IDX) = TXN-HOTEL-NAME
043300         MOVE TXN-NAME-2 TO RVT-HOTEL-NAME(RSV-IDX)
043400     END-IF.
043500 222-EXIT.
043600     EXIT.
043700
043800 230-DELETE-HOTEL.
043900     MOVE "230-DELETE-HOTEL" TO PARA-NAME.
044000     MOVE TXN-HOTEL-NAME TO WS-SEARCH-NAME.
044100     PERFORM 200-FIND-HOTEL-EXACT THRU 200-EXIT.
044200     IF NOT FOUND-HOTEL
044300         MOVE 1 TO RES-STATUS
044400         MOVE "HOTEL NOT FOUND" TO RES-MESSAGE
044500         GO TO 230-EXIT.
044600
044700     PERFORM 235-REMOVE-HOTEL-ROOMS THRU 235-EXIT.
044800     PERFORM 236-REMOVE-HOTEL-RESVS THRU 236-EXIT.
044900     PERFORM 237-SHIFT-HOTEL-TABLE THRU 237-EXIT.
045000
045100     MOVE 0 TO RES-STATUS.
045200     MOVE "HOTEL DELETED" TO RES-MESSAGE.
045300 230-EXIT.
045400     EXIT.
045500
045600 235-REMOVE-HOTEL-ROOMS.
045700*  COMPACT ROOM-TABLE IN PLACE, DROPPING EVERY ROW THAT BELONGS
045800*  TO THE DELETED HOTEL.
045900     MOVE ZERO TO WS-SHIFT-I.
046000     PERFORM 238-RHR-SCAN-LOOP THRU 238-EXIT
046100         VARYING RMT-IDX FROM 1 BY 1 UNTIL RMT-IDX > ROOM-COUNT.
046200     MOVE WS-SHIFT-I TO ROOM-COUNT.
046300 235-EXIT.
046400     EXIT.
046500
046600 238-RHR-SCAN-LOOP.
046700     IF RMT-HOTEL-NAME(RMT-IDX) NOT = TXN-HOTEL-NAME
046800         ADD 1 TO WS-SHIFT-I
046900         IF WS-SHIFT-I NOT = RMT-IDX
047000             MOVE ROOM-ENTRY(RMT-IDX) TO ROOM-ENTRY(WS-SHIFT-I)
047100         END-IF
047200     END-IF.
047300 238-EXIT.
047400     EXIT.
047500
047600 236-REMOVE-HOTEL-RESVS.
047700*  COMPACT RESV-TABLE IN PLACE THE SAME WAY.
047800     MOVE ZERO TO WS-SHIFT-I.
047900     PERFORM 239-RHRV-SCAN-LOOP THRU 239-EXIT
048000         VARYING RSV-IDX FROM 1 BY 1 UNTIL RSV-IDX > RESV-COUNT.
048100     MOVE WS-SHIFT-I TO RESV-COUNT.
048200 236-EXIT.
048300     EXIT.
048400
048500 239-RHRV-SCAN-LOOP.
048600     IF RVT-HOTEL-NAME(RSV-IDX) NOT = TXN-HOTEL-NAME
048700         ADD 1 TO WS-SHIFT-I
048800         IF WS-SHIFT-I NOT = RSV-IDX
048900             MOVE RESV-ENTRY(RSV-IDX) TO RESV-ENTRY(WS-SHIFT-I)
049000         END-IF
049100     END-IF.
049200 239-EXIT.
049300     EXIT.
049400
049500 237-SHIFT-HOTEL-TABLE.
049600*  REMOVE THE HOTEL-TABLE ROW AT WS-CUR-HTL, SHIFTING EVERY
049700*  SUBSEQUENT HOTEL UP ONE SLOT.
049800     PERFORM 242-SHT-SHIFT-LOOP THRU 242-EXIT
049900         VARYING WS-SHIFT-I FROM WS-CUR-HTL BY 1
050000         UNTIL WS-SHIFT-I >= HOTEL-COUNT.
050100     SUBTRACT 1 FROM HOTEL-COUNT.
050200 237-EXIT.
050300     EXIT.
050400
050500 242-SHT-SHIFT-LOOP.
050600     MOVE HOTEL-ENTRY(WS-SHIFT-I + 1) TO HOTEL-ENTRY(WS-SHIFT-I).
050700 242-EXIT.
050800     EXIT.
050900
051000 240-ADD-ROOMS.
051100     MOVE "240-ADD-ROOMS" TO PARA-NAME.
051200     MOVE TXN-HOTEL-NAME TO WS-SEARCH-NAME.
051300     PERFORM 200-FIND-HOTEL-EXACT THRU 200-EXIT.
051400     IF NOT FOUND-HOTEL
051500*  SOURCE DOES NOT SPELL OUT AN AR NOT-FOUND STATUS - USING 1,
051600*  THE SAME GENERIC NOT-FOUND CODE AS THE OTHER REGISTRY OPS.
051700         MOVE 1 TO RES-STATUS
051800         MOVE "HOTEL NOT FOUND" TO RES-MESSAGE
051900         MOVE ZERO TO RES-AMOUNT
052000         GO TO 240-EXIT.
052100
052200     COMPUTE WS-ROOMS-TO-ADD = 50 - HTL-ROOM-COUNT(WS-CUR-HTL).
052300     IF TXN-COUNT < WS-ROOMS-TO-ADD
052400         MOVE TXN-COUNT TO WS-ROOMS-TO-ADD.
052500
052600     IF WS-ROOMS-TO-ADD NOT > 0
052700         MOVE 0 TO RES-STATUS
052800         MOVE "NO ROOMS ADDED - HOTEL AT CAPACITY" TO RES-MESSAGE
052900         MOVE ZERO TO RES-AMOUNT
053000         GO TO 240-EXIT.
053100
053200*  THE NEW ROOMS' BASE PRICE IS THE CURRENT PRICE OF ROOM #1,
053300*  WHICH IS THE STANDARD-TIER EFFECTIVE PRICE.
053400     PERFORM 241-FIND-ROOM-ONE-PRICE THRU 241-EXIT.
053500
053600     MOVE HTL-ROOM-COUNT(WS-CUR-HTL) TO WS-OLD-COUNT.
053700     COMPUTE WS-NEW-COUNT = WS-OLD-COUNT + WS-ROOMS-TO-ADD.
053800     MOVE WS-NEW-COUNT TO HTL-ROOM-COUNT(WS-CUR-HTL).
053900     COMPUTE WS-START-ORD = WS-OLD-COUNT + 1.
054000
054100     PERFORM 212-GENERATE-ROOMS THRU 212-EXIT
054200         VARYING WS-ROOM-ORDINAL FROM WS-START-ORD BY 1
054300         UNTIL WS-ROOM-ORDINAL > WS-NEW-COUNT.
054400
054500     MOVE 0 TO RES-STATUS.
054600     MOVE "ROOMS ADDED" TO RES-MESSAGE.
054700     MOVE WS-ROOMS-TO-ADD TO RES-AMOUNT.
054800 240-EXIT.
054900     EXIT.
055000
055100 241-FIND-ROOM-ONE-PRICE.
055200*  ROOMS FOR ONE HOTEL ARE STORED CONTIGUOUSLY IN ORDINAL ORDER,
055300*  SO THE FIRST MATCH IN A FORWARD SCAN IS ROOM #1.
055400     MOVE ZERO TO WS-GEN-BASE-PRICE.
055500     PERFORM 243-FR1P-SCAN-LOOP THRU 243-EXIT
055600         VARYING RMT-IDX FROM 1 BY 1
055700         UNTIL RMT-IDX > ROOM-COUNT OR WS-GEN-BASE-PRICE NOT = ZERO.
055800 241-EXIT.
055900     EXIT.
056000
056100 243-FR1P-SCAN-LOOP.
056200     IF RMT-HOTEL-NAME(RMT-IDX) = TXN-HOTEL-NAME
056300         MOVE RMT-PRICE(RMT-IDX) TO WS-GEN-BASE-PRICE
056400     END-IF.
056500 243-EXIT.
056600     EXIT.
056700
056800 250-REMOVE-ROOM.
056900     MOVE "250-REMOVE-ROOM" TO PARA-NAME.
057000     MOVE TXN-HOTEL-NAME TO WS-SEARCH-NAME.
057100     PERFORM 200-FIND-HOTEL-EXACT THRU 200-EXIT.
057200     IF NOT FOUND-HOTEL
057300         MOVE 3 TO RES-STATUS
057400         MOVE "HOTEL NOT FOUND" TO RES-MESSAGE
057500         GO TO 250-EXIT.
057600
057700     IF TXN-ROOM-NUMBER < 1
057800         OR TXN-ROOM-NUMBER > HTL-ROOM-COUNT(WS-CUR-HTL)
057900         MOVE 4 TO RES-STATUS
058000         MOVE "ROOM NUMBER OUT OF RANGE" TO RES-MESSAGE
058100         GO TO 250-EXIT.
058200
058300     PERFORM 251-FIND-ROOM-BY-ORDINAL THRU 251-EXIT.
058400
058500*  RSVNEW-104 - A ROOM MAY ONLY BE REMOVED WHEN NO RESERVATION
058600*  REFERENCES ITS ROOM NAME.
058700     MOVE "N" TO WS-FOUND-RESV-SW.
058800     PERFORM 252-RR-CHECK-RESV-LOOP THRU 252-EXIT
058900         VARYING RSV-IDX FROM 1 BY 1
059000         UNTIL RSV-IDX > RESV-COUNT OR FOUND-RESV.
059100     IF FOUND-RESV
059200         MOVE 1 TO RES-STATUS
059300         MOVE "ROOM HAS RESERVATIONS - CANNOT REMOVE"
059400             TO RES-MESSAGE
059500         GO TO 250-EXIT.
059600
059700*  SHIFT EVERY LATER ROOM-TABLE ROW UP ONE SLOT - THIS IS WHAT
059800*  GIVES THE REMAINING ROOMS OF THIS HOTEL THEIR NEW ORDINALS;
059900*  THE COSMETIC "Room n" TEXT IS LEFT AS IT WAS ASSIGNED AT
060000*  CREATION, SINCE NOTHING DOWNSTREAM KEYS OFF IT.
060100     PERFORM 253-RR-SHIFT-LOOP THRU 253-EXIT
060200         VARYING WS-SHIFT-I FROM WS-TARGET-RMT BY 1
060300         UNTIL WS-SHIFT-I >= ROOM-COUNT.
060400     SUBTRACT 1 FROM ROOM-COUNT.
060500     SUBTRACT 1 FROM HTL-ROOM-COUNT(WS-CUR-HTL).
060600
060700     MOVE 0 TO RES-STATUS.
060800     MOVE "ROOM REMOVED" TO RES-MESSAGE.
060900 250-EXIT.
061000     EXIT.
061100
061200 252-RR-CHECK-RESV-LOOP.
061300     IF RVT-HOTEL-NAME(RSV-IDX) = TXN-HOTEL-NAME
061400         AND RVT-ROOM-NAME(RSV-IDX) = WS-TARGET-ROOM-NAME
061500         MOVE "Y" TO WS-FOUND-RESV-SW
061600     END-IF.
061700 252-EXIT.
061800     EXIT.
061900
062000 253-RR-SHIFT-LOOP.
062100     MOVE ROOM-ENTRY(WS-SHIFT-I + 1) TO ROOM-ENTRY(WS-SHIFT-I).
062200 253-EXIT.
062300     EXIT.
062400
062500 251-FIND-ROOM-BY-ORDINAL.
062600     MOVE ZERO TO WS-TARGET-RMT, WS-ROOM-ORDINAL-CT.
062700     PERFORM 254-FRBO-SCAN-LOOP THRU 254-EXIT
062800         VARYING RMT-IDX FROM 1 BY 1
062900         UNTIL RMT-IDX > ROOM-COUNT
063000         OR WS-ROOM-ORDINAL-CT = TXN-ROOM-NUMBER.
063100 251-EXIT.
063200     EXIT.
063300
063400 254-FRBO-SCAN-LOOP.
063500     IF RMT-HOTEL-NAME(RMT-IDX) = TXN-HOTEL-NAME
063600         ADD 1 TO WS-ROOM-ORDINAL-CT
063700         IF WS-ROOM-ORDINAL-CT = TXN-ROOM-NUMBER
063800             SET WS-TARGET-RMT TO RMT-IDX
063900             MOVE RMT-NAME(RMT-IDX) TO WS-TARGET-ROOM-NAME
064000         END-IF
064100     END-IF.
064200 254-EXIT.
064300     EXIT.
064400
064500 260-UPDATE-PRICE.
064600     MOVE "260-UPDATE-PRICE" TO PARA-NAME.
064700     MOVE TXN-HOTEL-NAME TO WS-SEARCH-NAME.
064800     PERFORM 205-FIND-HOTEL-CASEINS THRU 205-EXIT.
064900     IF NOT FOUND-HOTEL
065000         MOVE 2 TO RES-STATUS
065100         MOVE "HOTEL NOT FOUND" TO RES-MESSAGE
065200         GO TO 260-EXIT.
065300
065400*  RSVNEW-104 - GUARD: NEW PRICE >= 100.00 AND ZERO RESERVATIONS.
065500     IF TXN-AMOUNT < 100.00 OR HTL-RESV-COUNT(WS-CUR-HTL) NOT = ZERO
065600         MOVE 1 TO RES-STATUS
065700         MOVE "PRICE UPDATE NOT ALLOWED" TO RES-MESSAGE
065800         GO TO 260-EXIT.
065900
066000     MOVE TXN-AMOUNT TO HTL-BASE-PRICE(WS-CUR-HTL).
066100     PERFORM 261-REPRICE-LOOP THRU 261-EXIT
066200         VARYING RMT-IDX FROM 1 BY 1 UNTIL RMT-IDX > ROOM-COUNT.
066300
066400     MOVE 0 TO RES-STATUS.
066500     MOVE "PRICE UPDATED" TO RES-MESSAGE.
066600 260-EXIT.
066700     EXIT.
066800
066900 261-REPRICE-LOOP.
067000     IF RMT-HOTEL-NAME(RMT-IDX) = TXN-HOTEL-NAME
067100         MOVE RMT-TYPE(RMT-IDX) TO WS-PRICE-ROOM-TYPE
067200         MOVE TXN-AMOUNT TO WS-PRICE-BASE-PRICE
067300         CALL 'RMPRICE' USING WS-PRICE-CALC-REC, RETURN-CD
067400         MOVE WS-PRICE-EFFECTIVE-PRICE TO RMT-PRICE(RMT-IDX)
067500     END-IF.
067600 261-EXIT.
067700     EXIT.
067800
067900 270-CHANGE-DAY-RATE.
068000     MOVE "270-CHANGE-DAY-RATE" TO PARA-NAME.
068100     MOVE TXN-HOTEL-NAME TO WS-SEARCH-NAME.
068200     PERFORM 200-FIND-HOTEL-EXACT THRU 200-EXIT.
068300     IF NOT FOUND-HOTEL
068400         MOVE 1 TO RES-STATUS
068500         MOVE "HOTEL NOT FOUND" TO RES-MESSAGE
068600         GO TO 270-EXIT.
068700
068800     IF TXN-DAY-1 < 1 OR TXN-DAY-1 > 31
068900*  A DAY OUTSIDE 1-31 IS SILENTLY IGNORED - STILL STATUS 0.
069000         MOVE 0 TO RES-STATUS
069100         MOVE "DAY OUT OF RANGE - IGNORED" TO RES-MESSAGE
069200         GO TO 270-EXIT.
069300
069400     MOVE TXN-AMOUNT TO HTL-RATE-PCT(WS-CUR-HTL TXN-DAY-1).
069500     MOVE 1 TO HTL-RATE-FLAG(WS-CUR-HTL TXN-DAY-1).
069600
069700     MOVE 0 TO RES-STATUS.
069800     MOVE "DAY RATE CHANGED" TO RES-MESSAGE.
069900 270-EXIT.
070000     EXIT.
070100
070200******************************************************************
070300* 300-SERIES - BOOKING/RATING ENGINE (BK)                        *
070400******************************************************************
070500 300-BOOK-ROOM.
070600     MOVE "300-BOOK-ROOM" TO PARA-NAME.
070700     MOVE TXN-DAY-1 TO WS-EDIT-CHECK-IN.
070800     MOVE TXN-DAY-2 TO WS-EDIT-CHECK-OUT.
070900     CALL 'RSVEDIT' USING WS-EDIT-CHECK-IN, WS-EDIT-CHECK-OUT,
071000         RETURN-CD.
071100     IF RETURN-CD < 0
071200         MOVE 8 TO RES-STATUS
071300         MOVE "INVALID CHECK-IN/CHECK-OUT DATES" TO RES-MESSAGE
071400         GO TO 300-EXIT.
071500
071600     MOVE TXN-HOTEL-NAME TO WS-SEARCH-NAME.
071700     PERFORM 200-FIND-HOTEL-EXACT THRU 200-EXIT.
071800     IF NOT FOUND-HOTEL
071900         MOVE 7 TO RES-STATUS
072000         MOVE "HOTEL NOT FOUND" TO RES-MESSAGE
072100         GO TO 300-EXIT.
072200
072300     PERFORM 310-FIND-AVAILABLE-ROOM THRU 310-EXIT.
072400     IF NOT FOUND-ROOM
072500         MOVE 5 TO RES-STATUS
072600         MOVE "NO ROOM OF REQUESTED TYPE AVAILABLE" TO RES-MESSAGE
072700         GO TO 300-EXIT.
072800
072900     PERFORM 320-MARK-ROOM-UNAVAILABLE THRU 320-EXIT.
073000     PERFORM 330-PRICE-STAY THRU 330-EXIT.
073100     PERFORM 340-APPLY-DISCOUNT THRU 340-EXIT.
073200     PERFORM 350-STORE-RESERVATION THRU 350-EXIT.
073300
073400     MOVE WS-DSC-RESULT-STATUS TO RES-STATUS.
073500     MOVE "BOOKING CONFIRMED" TO RES-MESSAGE.
073600     MOVE WS-DSC-FINAL-TOTAL TO RES-AMOUNT.
073700 300-EXIT.
073800     EXIT.
073900
074000 310-FIND-AVAILABLE-ROOM.
074100*  FIRST ROOM OF THE REQUESTED TIER, IN ORDINAL ORDER, THAT IS
074200*  FREE FOR EVERY NIGHT OF THE STAY.
074300     MOVE "N" TO WS-FOUND-ROOM-SW.
074400     MOVE ZERO TO WS-TARGET-RMT.
074500     PERFORM 312-FAR-SCAN-LOOP THRU 312-EXIT
074600         VARYING RMT-IDX FROM 1 BY 1
074700         UNTIL RMT-IDX > ROOM-COUNT OR FOUND-ROOM.
074800 310-EXIT.
074900     EXIT.
075000
075100 312-FAR-SCAN-LOOP.
075200     IF RMT-HOTEL-NAME(RMT-IDX) = TXN-HOTEL-NAME
075300         AND RMT-TYPE(RMT-IDX) = TXN-ROOM-TYPE
075400         PERFORM 311-CHECK-ALL-NIGHTS-FREE THRU 311-EXIT
075500         IF ALL-NIGHTS-FREE
075600             MOVE "Y" TO WS-FOUND-ROOM-SW
075700             SET WS-TARGET-RMT TO RMT-IDX
075800         END-IF
075900     END-IF.
076000 312-EXIT.
076100     EXIT.
076200
076300 311-CHECK-ALL-NIGHTS-FREE.
076400     MOVE "Y" TO WS-ALL-NIGHTS-FREE-SW.
076500     PERFORM 313-CANF-SCAN-LOOP THRU 313-EXIT
076600         VARYING WS-NIGHT-SUB FROM TXN-DAY-1 BY 1
076700         UNTIL WS-NIGHT-SUB >= TXN-DAY-2 OR NOT ALL-NIGHTS-FREE.
076800 311-EXIT.
076900     EXIT.
077000
077100 313-CANF-SCAN-LOOP.
077200     IF RMT-AVAIL(RMT-IDX WS-NIGHT-SUB) = 0
077300         MOVE "N" TO WS-ALL-NIGHTS-FREE-SW
077400     END-IF.
077500 313-EXIT.
077600     EXIT.
077700
077800 320-MARK-ROOM-UNAVAILABLE.
077900*  RSVNEW-104 - NIGHTS CHARGED ARE CHECK-IN THRU CHECK-OUT MINUS
078000*  1; THE CHECK-OUT NIGHT ITSELF STAYS AVAILABLE.
078100     PERFORM 321-MARK-LOOP THRU 321-EXIT
078200         VARYING WS-NIGHT-SUB FROM TXN-DAY-1 BY 1
078300         UNTIL WS-NIGHT-SUB >= TXN-DAY-2.
078400 320-EXIT.
078500     EXIT.
078600
078700 321-MARK-LOOP.
078800     MOVE 0 TO RMT-AVAIL(WS-TARGET-RMT WS-NIGHT-SUB).
078900 321-EXIT.
079000     EXIT.
079100
079200 330-PRICE-STAY.
079300     MOVE RMT-PRICE(WS-TARGET-RMT) TO WS-DRC-ROOM-PRICE.
079400     MOVE TXN-DAY-1 TO WS-DRC-CHECK-IN.
079500     MOVE TXN-DAY-2 TO WS-DRC-CHECK-OUT.
079600     PERFORM 331-COPY-RATE-LOOP THRU 331-EXIT
079700         VARYING WS-DAY-SUB FROM 1 BY 1 UNTIL WS-DAY-SUB > 31.
079800     CALL 'DATERATE' USING WS-DATE-RATE-CALC-REC, RETURN-CD.
079900 330-EXIT.
080000     EXIT.
080100
080200 331-COPY-RATE-LOOP.
080300     MOVE HTL-RATE-PCT(WS-CUR-HTL WS-DAY-SUB)
080400         TO WS-DRC-RATE-PCT(WS-DAY-SUB).
080500     MOVE HTL-RATE-FLAG(WS-CUR-HTL WS-DAY-SUB)
080600         TO WS-DRC-RATE-FLAG(WS-DAY-SUB).
080700 331-EXIT.
080800     EXIT.
080900
081000 340-APPLY-DISCOUNT.
081100     MOVE TXN-DISCOUNT-CODE TO WS-DSC-REQUESTED-CODE.
081200     MOVE TXN-DAY-1 TO WS-DSC-CHECK-IN.
081300     MOVE TXN-DAY-2 TO WS-DSC-CHECK-OUT.
081400     MOVE WS-DRC-STAY-PRICE TO WS-DSC-STAY-PRICE.
081500     MOVE WS-DRC-PRICE-ON-DAY TO WS-DSC-PRICE-ON-DAY.
081600     CALL 'DISCALC' USING WS-DISCOUNT-CALC-REC, RETURN-CD.
081700 340-EXIT.
081800     EXIT.
081900
082000 350-STORE-RESERVATION.
082100     IF RESV-COUNT = 200
082200         MOVE "*** RESERVATION TABLE CAPACITY EXCEEDED"
082300             TO ABEND-REASON
082400         GO TO 1000-ABEND-RTN.
082500
082600     ADD 1 TO RESV-COUNT.
082700     SET RSV-IDX TO RESV-COUNT.
082800     MOVE TXN-HOTEL-NAME TO RVT-HOTEL-NAME(RSV-IDX).
082900     MOVE TXN-NAME-2 TO RVT-GUEST-NAME(RSV-IDX).
083000     MOVE TXN-DAY-1 TO RVT-CHECK-IN(RSV-IDX).
083100     MOVE TXN-DAY-2 TO RVT-CHECK-OUT(RSV-IDX).
083200     MOVE RMT-NAME(WS-TARGET-RMT) TO RVT-ROOM-NAME(RSV-IDX).
083300     MOVE RMT-TYPE(WS-TARGET-RMT) TO RVT-ROOM-TYPE(RSV-IDX).
083400     MOVE WS-DSC-FINAL-TOTAL TO RVT-TOTAL(RSV-IDX).
083500     EVALUATE WS-DSC-RESULT-STATUS
083600         WHEN 1
083700             MOVE "I_WORK_HERE" TO RVT-DISCOUNT-CODE(RSV-IDX)
083800         WHEN 2
083900             MOVE "STAY4_GET1" TO RVT-DISCOUNT-CODE(RSV-IDX)
084000         WHEN 3
084100             MOVE "PAYDAY" TO RVT-DISCOUNT-CODE(RSV-IDX)
084200         WHEN OTHER
084300             MOVE SPACES TO RVT-DISCOUNT-CODE(RSV-IDX)
084400     END-EVALUATE.
084500
084600     ADD 1 TO HTL-RESV-COUNT(WS-CUR-HTL).
084700 350-EXIT.
084800     EXIT.
084900
085000******************************************************************
085100* 400-SERIES - RESERVATION CANCELLATION (CN)                     *
085200******************************************************************
085300 400-CANCEL-RESERVATION.
085400     MOVE "400-CANCEL-RESERVATION" TO PARA-NAME.
085500     MOVE TXN-HOTEL-NAME TO WS-SEARCH-NAME.
085600     PERFORM 200-FIND-HOTEL-EXACT THRU 200-EXIT.
085700     IF NOT FOUND-HOTEL
085800         MOVE 3 TO RES-STATUS
085900         MOVE "HOTEL NOT FOUND" TO RES-MESSAGE
086000         GO TO 400-EXIT.
086100
086200     MOVE "N" TO WS-FOUND-RESV-SW.
086300     MOVE ZERO TO WS-TARGET-RSV.
086400     PERFORM 401-CANCEL-SCAN-LOOP THRU 401-EXIT
086500         VARYING RSV-IDX FROM 1 BY 1
086600         UNTIL RSV-IDX > RESV-COUNT OR FOUND-RESV.
086700     IF NOT FOUND-RESV
086800         MOVE 1 TO RES-STATUS
086900         MOVE "RESERVATION NOT FOUND" TO RES-MESSAGE
087000         GO TO 400-EXIT.
087100
087200*  NOTE (FAITHFUL TO SOURCE) - CANCELLING DOES NOT RESTORE THE
087300*  ROOM'S PER-DAY AVAILABILITY, AND THE RESERVATION'S AMOUNT NO
087400*  LONGER COUNTS TOWARD EARNINGS ONCE IT IS REMOVED BELOW.
087500     PERFORM 402-CANCEL-SHIFT-LOOP THRU 402-EXIT
087600         VARYING WS-SHIFT-I FROM WS-TARGET-RSV BY 1
087700         UNTIL WS-SHIFT-I >= RESV-COUNT.
087800     SUBTRACT 1 FROM RESV-COUNT.
087900     SUBTRACT 1 FROM HTL-RESV-COUNT(WS-CUR-HTL).
088000
088100     MOVE 0 TO RES-STATUS.
088200     MOVE "RESERVATION CANCELLED" TO RES-MESSAGE.
088300 400-EXIT.
088400     EXIT.
088500
088600 401-CANCEL-SCAN-LOOP.
088700     IF RVT-HOTEL-NAME(RSV-IDX) = TXN-HOTEL-NAME
088800         AND RVT-GUEST-NAME(RSV-IDX) = TXN-NAME-2
088900         MOVE "Y" TO WS-FOUND-RESV-SW
089000         SET WS-TARGET-RSV TO RSV-IDX
089100     END-IF.
089200 401-EXIT.
089300     EXIT.
089400
089500 402-CANCEL-SHIFT-LOOP.
089600     MOVE RESV-ENTRY(WS-SHIFT-I + 1) TO RESV-ENTRY(WS-SHIFT-I).
089700 402-EXIT.
089800     EXIT.
089900
090000******************************************************************
090100* 600-SERIES - INQUIRY SERVICES (Q1-Q4)                          *
090200******************************************************************
090300 600-INQUIRY.
090400     MOVE "600-INQUIRY" TO PARA-NAME.
090500     CALL 'RSVSRCH' USING HOTEL-TABLE, ROOM-TABLE, RESV-TABLE,
090600         TRANSACTION-RECORD, RESULT-RECORD, RETURN-CD.
090700 600-EXIT.
090800     EXIT.
090900
091000******************************************************************
091100* 800-SERIES - END-OF-JOB SUMMARY REPORT                         *
091200******************************************************************
091300 800-SUMMARY-REPORT.
091400     MOVE "800-SUMMARY-REPORT" TO PARA-NAME.
091500     MOVE TRANSACTIONS-READ TO RC-TRANSACTIONS-READ.
091600     MOVE TRANSACTIONS-ACCEPTED TO RC-TRANSACTIONS-ACCEPTED.
091700     MOVE TRANSACTIONS-REJECTED TO RC-TRANSACTIONS-REJECTED.
091800     CALL 'RSVLIST' USING HOTEL-TABLE, RESV-TABLE, WS-RUN-COUNTERS,
091900         RETURN-CD.
092000 800-EXIT.
092100     EXIT.
092200
092300 700-CLOSE-FILES.
092400     MOVE "700-CLOSE-FILES" TO PARA-NAME.
092500     CLOSE TRANSACTIONS, RESULTS.
092600 700-EXIT.
092700     EXIT.
092800
092900 900-CLEANUP.
093000     MOVE "900-CLEANUP" TO PARA-NAME.
093100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
093200     DISPLAY "** TRANSACTIONS READ     **" TRANSACTIONS-READ.
093300     DISPLAY "** TRANSACTIONS ACCEPTED **" TRANSACTIONS-ACCEPTED.
093400     DISPLAY "** TRANSACTIONS REJECTED **" TRANSACTIONS-REJECTED.
093500     DISPLAY "******** NORMAL END OF JOB RSVDRV0 ********".
093600 900-EXIT.
093700     EXIT.
093800
093900 1000-ABEND-RTN.
094000     DISPLAY ABEND-REASON.
094100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
094200     DISPLAY "*** ABNORMAL END OF JOB-RSVDRV0 ***" UPON CONSOLE.
094300     MOVE +16 TO RETURN-CODE.
094400     GOBACK.
