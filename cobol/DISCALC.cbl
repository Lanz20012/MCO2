000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DISCALC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/03/90.
000700 DATE-COMPILED. 07/10/24.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG                                                    *
001100*----------------------------------------------------------------*
001200* DATE     BY   TICKET     DESCRIPTION                          *
001300* 02/03/90 JS   N/A        ORIGINAL - SINGLE COUPON-PCT CALC FOR       N/A
001400*                          THE ROOM-RATE PROTOTYPE.                    N/A
001500* 10/11/92 DLW  HLD-0444   ADDED A SECOND COUPON FAMILY (LENGTH-  HLD-0444
001600*                          OF-STAY BASED) - FIRST-MATCH-WINS.     HLD-0444
001700* 12/29/98 JS   Y2K-0004   YEAR-2000 REVIEW - DATE ARGUMENTS ARE  Y2K-0004
001800*                          DAY-OF-MONTH ONLY, NO CENTURY WINDOW   Y2K-0004
001900*                          ISSUE, NO CHANGE REQUIRED.             Y2K-0004
002000* 06/14/00 JS   HLD-0820   ADDED THIRD COUPON FAMILY (CALENDAR-   HLD-0820
002100*                          DATE BASED "PAYDAY" COUPON).           HLD-0820
002200* 07/10/24 RFS  RSVNEW-104 ADAPTED FOR THE HOTEL RESERVATION      RSVNEW-1
002300*                          RULE ENGINE - EXACTLY ONE OF           RSVNEW-1
002400*                          I_WORK_HERE / STAY4_GET1 / PAYDAY MAY  RSVNEW-1
002500*                          APPLY, TESTED IN THAT ORDER.           RSVNEW-1
002600******************************************************************
002700* DISCALC APPLIES AT MOST ONE DISCOUNT CODE TO A PRICED STAY.     *
002800* CALLED FROM 300-BOOK-ROOM IN RSVDRV0 ONCE THE STAY PRICE AND    *
002900* PRICE-ON-DAY HAVE BEEN COMPUTED BY DATERATE.  RETURNS THE FINAL *
003000* TOTAL AND THE STATUS DIGIT THAT GOES ON THE RESULT-RECORD.      *
003100******************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700
003800 DATA DIVISION.
003900 FILE SECTION.
004000
004100 WORKING-STORAGE SECTION.
004200 77  WS-PAYDAY-1                    PIC 9(02) VALUE 15.
004300 77  WS-PAYDAY-2                    PIC 9(02) VALUE 30.
004400 01  MISC-FIELDS.
004500     05  WS-LENGTH-OF-STAY           PIC 9(02) COMP.
004600     05  WS-COVERS-PAYDAY-SW         PIC X(01).
004700         88  COVERS-PAYDAY           VALUE "Y".
004800
004900 LINKAGE SECTION.
005000 01  DISCOUNT-CALC-REC.
005100     05  DSC-REQUESTED-CODE          PIC X(12).
005200     05  DSC-CHECK-IN                PIC 9(02).
005300     05  DSC-CHECK-OUT               PIC 9(02).
005400     05  DSC-STAY-PRICE              PIC S9(7)V99.
005500     05  DSC-PRICE-ON-DAY            PIC S9(7)V99.
005600     05  DSC-FINAL-TOTAL             PIC S9(7)V99.
005700     05  DSC-RESULT-STATUS           PIC 9(01).
005800
005900 01  RETURN-CD                       PIC S9(4) COMP.
006000
006100 PROCEDURE DIVISION USING DISCOUNT-CALC-REC, RETURN-CD.
006200
006300 0000-MAIN.
006400     MOVE ZERO TO RETURN-CD.
006500     COMPUTE WS-LENGTH-OF-STAY =
006600         DSC-CHECK-OUT - DSC-CHECK-IN + 1.
006700
006800     MOVE "N" TO WS-COVERS-PAYDAY-SW.
006900     IF (DSC-CHECK-IN <= WS-PAYDAY-1 AND WS-PAYDAY-1 < DSC-CHECK-OUT)
007000         OR (DSC-CHECK-IN <= WS-PAYDAY-2 AND WS-PAYDAY-2 < DSC-CHECK-OUT)
007100         MOVE "Y" TO WS-COVERS-PAYDAY-SW.
007200
007300     EVALUATE TRUE
007400         WHEN DSC-REQUESTED-CODE = "I_WORK_HERE"
007500*  10% OFF THE FULL STAY PRICE.
007600             COMPUTE DSC-FINAL-TOTAL ROUNDED =
007700                 DSC-STAY-PRICE * 0.90
007800             MOVE 1 TO DSC-RESULT-STATUS
007900
008000         WHEN DSC-REQUESTED-CODE = "STAY4_GET1"
008100              AND WS-LENGTH-OF-STAY >= 5
008200*  HLD-0444 - ONE NIGHT FREE, PRICE-ON-DAY RULE PER DATERATE.
008300             COMPUTE DSC-FINAL-TOTAL ROUNDED =
008400                 DSC-STAY-PRICE - DSC-PRICE-ON-DAY
008500             MOVE 2 TO DSC-RESULT-STATUS
008600
008700*  IF THE LENGTH TEST ABOVE FAILS, FALL THROUGH TO THE PAYDAY
008800*  TEST - A CODE MISMATCH THERE LANDS ON "NO DISCOUNT" BELOW,
008900*  WHICH IS THE FAITHFUL BEHAVIOUR OF THE SOURCE SYSTEM.
009000         WHEN DSC-REQUESTED-CODE = "PAYDAY"
009100              AND COVERS-PAYDAY
009200*  HLD-0820 - 7% OFF WHEN THE STAY CROSSES THE 15TH OR 30TH.
009300             COMPUTE DSC-FINAL-TOTAL ROUNDED =
009400                 DSC-STAY-PRICE * 0.93
009500             MOVE 3 TO DSC-RESULT-STATUS
009600
009700         WHEN OTHER
009800             MOVE DSC-STAY-PRICE TO DSC-FINAL-TOTAL
009900             MOVE 4 TO DSC-RESULT-STATUS
010000     END-EVALUATE.
010100
010200     GOBACK.
