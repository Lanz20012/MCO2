000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RSVLIST.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/11/88.
000700 DATE-COMPILED. 07/12/24.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG                                                    *
001100*----------------------------------------------------------------*
001200* DATE     BY   TICKET     DESCRIPTION                          *
001300* 02/11/88 JS   N/A        ORIGINAL - PATIENT LISTING/REPORT           N/A
001400*                          PROGRAM, ADAPTED FROM PATLIST.              N/A
001500* 11/19/90 JS   HLD-0255   PAGE HEADER NOW CARRIES RUN DATE FROM  HLD-0255
001600*                          THE SYSTEM CLOCK INSTEAD OF A CARD.    HLD-0255
001700* 12/29/98 JS   Y2K-0004   RUN-DATE FIELD WIDENED TO A 4-DIGIT    Y2K-0004
001800*                          YEAR - Y2K REMEDIATION, SEE TICKET.    Y2K-0004
001900* 07/12/24 RFS  RSVNEW-104 REBUILT AS THE SUMMARY-REPORT WRITER   RSVNEW-1
002000*                          FOR THE HOTEL RESERVATION RULE ENGINE. RSVNEW-1
002100*                          CALLED ONCE FROM 800-SUMMARY-REPORT IN RSVNEW-1
002200*                          RSVDRV0 AT END OF THE TRANSACTION      RSVNEW-1
002300*                          FILE, GIVEN THE HOTEL AND RESERVATION  RSVNEW-1
002400*                          TABLES PLUS THE RUN'S COUNTERS.        RSVNEW-1
002500* 07/27/24 RFS  RSVNEW-134 PAGE HEADER CARRIES RUN-DATE-O (CCYY-  RSVNEW-1
002600*                          MMDD, FROM WS-RUN-DATE/ACCEPT FROM     RSVNEW-1
002700*                          DATE) - THE 07/02/24 REBUILD HAD       RSVNEW-1
002800*                          DROPPED THE RUN DATE FROM THE HEADER.  RSVNEW-1
002900******************************************************************
003000* RSVLIST WRITES THE SUMMARY-REPORT - ONE DETAIL LINE PER HOTEL   *
003100* (HOTEL NAME, ROOM COUNT, TOTAL EARNINGS FROM ITS LIVE           *
003200* RESERVATIONS, IN CREATION ORDER) FOLLOWED BY A GRAND-TOTAL LINE *
003300* CARRYING THE EARNINGS ACROSS ALL HOTELS AND THE READ/ACCEPTED/  *
003400* REJECTED TRANSACTION COUNTS FOR THE RUN.  NO CONTROL BREAK      *
003500* BEYOND THE FINAL TOTAL - HOTELS ARE THE DETAIL LEVEL.           *
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS NEXT-PAGE.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT SUMMARY-REPORT
004700     ASSIGN TO UT-S-SUMRPT
004800       ORGANIZATION IS SEQUENTIAL
004900       FILE STATUS IS OFCODE.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  SUMMARY-REPORT
005400     RECORDING MODE IS F
005500     LABEL RECORDS ARE STANDARD
005600     RECORD CONTAINS 132 CHARACTERS
005700     BLOCK CONTAINS 0 RECORDS
005800     DATA RECORD IS RPT-REC.
005900 01  RPT-REC                         PIC X(132).
006000
006100 WORKING-STORAGE SECTION.
006200 77  WS-FIRST-PAGE                   PIC 9(03) VALUE 1.
006300 77  WS-RUN-DATE                     PIC 9(08) VALUE ZERO.
006400
006500 01  FILE-STATUS-CODES.
006600     05  OFCODE                      PIC X(02).
006700         88  CODE-WRITE              VALUE SPACES.
006800
006900 01  MISC-FIELDS.
007000     05  PARA-NAME                   PIC X(24) VALUE SPACES.
007100     05  WS-EARNINGS                 PIC S9(7)V99.
007200     05  WS-GRAND-TOTAL               PIC S9(9)V99 COMP-3.
007300
007400 01  WS-HDR-REC.
007500     05  FILLER                      PIC X(01) VALUE SPACES.
007600     05  FILLER                      PIC X(40) VALUE
007700         "HOTEL RESERVATION RULE ENGINE".
007800     05  FILLER                      PIC X(60) VALUE
007900         "SUMMARY REPORT - PER-HOTEL EARNINGS".
008000     05  FILLER                      PIC X(21) VALUE
008100         "PAGE NUMBER:" JUSTIFIED RIGHT.
008200     05  PAGE-NBR-O                  PIC ZZ9.
008300     05  FILLER                      PIC X(01) VALUE SPACES.
008400     05  RUN-DATE-O                  PIC 9(08).
008500
008600 01  WS-COLM-HDR-REC.
008700     05  FILLER                      PIC X(02) VALUE SPACES.
008800     05  FILLER                      PIC X(20) VALUE "HOTEL NAME".
008900     05  FILLER                      PIC X(06) VALUE SPACES.
009000     05  FILLER                      PIC X(05) VALUE "RMS".
009100     05  FILLER                      PIC X(05) VALUE SPACES.
009200     05  FILLER                      PIC X(16) VALUE
009300         "TOTAL EARNINGS".
009400     05  FILLER                      PIC X(78) VALUE SPACES.
009500
009600 01  WS-DETAIL-REC.
009700     05  FILLER                      PIC X(02) VALUE SPACES.
009800     05  DTL-HOTEL-NAME-O            PIC X(20).
009900     05  FILLER                      PIC X(06) VALUE SPACES.
010000     05  DTL-ROOM-COUNT-O            PIC ZZ9.
010100     05  FILLER                      PIC X(05) VALUE SPACES.
010200     05  DTL-EARNINGS-O              PIC ZZ,ZZZ,ZZ9.99.
010300     05  FILLER                      PIC X(69) VALUE SPACES.
010400
010500 01  WS-TOTAL-REC.
010600     05  FILLER                      PIC X(02) VALUE SPACES.
010700     05  FILLER                      PIC X(20) VALUE
010800         "GRAND TOTAL EARNINGS".
010900     05  FILLER                      PIC X(06) VALUE SPACES.
011000     05  TOT-EARNINGS-O              PIC ZZ,ZZZ,ZZ9.99.
011100     05  FILLER                      PIC X(69) VALUE SPACES.
011200
011300 01  WS-COUNT-REC.
011400     05  FILLER                      PIC X(02) VALUE SPACES.
011500     05  FILLER                      PIC X(11) VALUE "READ:".
011600     05  CNT-READ-O                  PIC ZZ,ZZ9.
011700     05  FILLER                      PIC X(02) VALUE SPACES.
011800     05  FILLER                      PIC X(11) VALUE "ACCEPTED:".
011900     05  CNT-ACCEPT-O                PIC ZZ,ZZ9.
012000     05  FILLER                      PIC X(02) VALUE SPACES.
012100     05  FILLER                      PIC X(11) VALUE "REJECTED:".
012200     05  CNT-REJECT-O                PIC ZZ,ZZ9.
012300     05  FILLER                      PIC X(77) VALUE SPACES.
012400
012500 LINKAGE SECTION.
012600 COPY HOTELREC.
012700 COPY RESVREC.
012800
012900 01  RUN-COUNTERS.
013000     05  RC-TRANSACTIONS-READ        PIC 9(05) COMP.
013100     05  RC-TRANSACTIONS-ACCEPTED    PIC 9(05) COMP.
013200     05  RC-TRANSACTIONS-REJECTED    PIC 9(05) COMP.
013300
013400 01  RETURN-CD                       PIC S9(4) COMP.
013500
013600 PROCEDURE DIVISION USING HOTEL-TABLE, RESV-TABLE, RUN-COUNTERS,
013700     RETURN-CD.
013800
013900 0000-MAIN.
014000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014100     PERFORM 100-PRINT-HOTELS THRU 100-EXIT
014200         VARYING HTL-IDX FROM 1 BY 1 UNTIL HTL-IDX > HOTEL-COUNT.
014300     PERFORM 800-PRINT-TOTALS THRU 800-EXIT.
014400     PERFORM 900-CLEANUP THRU 900-EXIT.
014500     MOVE ZERO TO RETURN-CD.
014600     GOBACK.
014700
014800 000-HOUSEKEEPING.
014900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015000     OPEN OUTPUT SUMMARY-REPORT.
015100     MOVE WS-FIRST-PAGE TO PAGE-NBR-O.
015200     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
015300     MOVE WS-RUN-DATE TO RUN-DATE-O.
015400     WRITE RPT-REC FROM WS-HDR-REC AFTER ADVANCING NEXT-PAGE.
015500     WRITE RPT-REC FROM WS-COLM-HDR-REC AFTER ADVANCING 2 LINES.
015600     MOVE ZERO TO WS-GRAND-TOTAL.
015700 000-EXIT.
015800     EXIT.
015900
016000 100-PRINT-HOTELS.
016100     MOVE "100-PRINT-HOTELS" TO PARA-NAME.
016200     PERFORM 150-SUM-ONE-HOTEL THRU 150-EXIT.
016300     MOVE HTL-NAME(HTL-IDX) TO DTL-HOTEL-NAME-O.
016400     MOVE HTL-ROOM-COUNT(HTL-IDX) TO DTL-ROOM-COUNT-O.
016500     MOVE WS-EARNINGS TO DTL-EARNINGS-O.
016600     WRITE RPT-REC FROM WS-DETAIL-REC AFTER ADVANCING 1 LINE.
016700     ADD WS-EARNINGS TO WS-GRAND-TOTAL.
016800 100-EXIT.
016900     EXIT.
017000
017100 150-SUM-ONE-HOTEL.
017200*  RSVNEW-104 - RECOMPUTE EARNINGS FROM THE LIVE RESERVATION
017300*  TABLE, NOT FROM A RUNNING ACCUMULATOR THAT CANCELS WOULD HAVE
017400*  TO UNWIND.
017500     MOVE ZERO TO WS-EARNINGS.
017600     PERFORM 151-SUM-SCAN-LOOP THRU 151-EXIT
017700         VARYING RSV-IDX FROM 1 BY 1 UNTIL RSV-IDX > RESV-COUNT.
017800 150-EXIT.
017900     EXIT.
018000
018100 151-SUM-SCAN-LOOP.
018200     IF RVT-HOTEL-NAME(RSV-IDX) = HTL-NAME(HTL-IDX)
018300         ADD RVT-TOTAL(RSV-IDX) TO WS-EARNINGS
018400     END-IF.
018500 151-EXIT.
018600     EXIT.
018700
018800 800-PRINT-TOTALS.
018900     MOVE "800-PRINT-TOTALS" TO PARA-NAME.
019000     MOVE WS-GRAND-TOTAL TO TOT-EARNINGS-O.
019100     WRITE RPT-REC FROM WS-TOTAL-REC AFTER ADVANCING 2 LINES.
019200
019300     MOVE RC-TRANSACTIONS-READ TO CNT-READ-O.
019400     MOVE RC-TRANSACTIONS-ACCEPTED TO CNT-ACCEPT-O.
019500     MOVE RC-TRANSACTIONS-REJECTED TO CNT-REJECT-O.
019600     WRITE RPT-REC FROM WS-COUNT-REC AFTER ADVANCING 1 LINE.
019700 800-EXIT.
019800     EXIT.
019900
020000 900-CLEANUP.
020100     MOVE "900-CLEANUP" TO PARA-NAME.
020200     CLOSE SUMMARY-REPORT.
020300 900-EXIT.
020400     EXIT.
