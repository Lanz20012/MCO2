000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RSVEDIT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/15/88.
000700 DATE-COMPILED. 07/09/24.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG                                                    *
001100*----------------------------------------------------------------*
001200* DATE     BY   TICKET     DESCRIPTION                          *
001300* 03/15/88 JS   N/A        ORIGINAL - ADMIT/DISCHARGE DATE-ORDER       N/A
001400*                          CHECK ADAPTED FOR THE DAILY-EDIT JOB.       N/A
001500* 06/30/91 JS   HLD-0301   RANGE-CHECK ADDED (1 THRU 31) - A BAD  HLD-0301
001600*                          CARD WAS PASSING THE ORDER CHECK AND   HLD-0301
001700*                          ABENDING THE UPDATE STEP DOWNSTREAM.   HLD-0301
001800* 12/29/98 JS   Y2K-0004   YEAR-2000 REVIEW - DAY-OF-MONTH ONLY,  Y2K-0004
001900*                          NO CHANGE REQUIRED.                    Y2K-0004
002000* 07/09/24 RFS  RSVNEW-104 ADAPTED FOR THE HOTEL RESERVATION      RSVNEW-1
002100*                          RULE ENGINE - VALIDATES THE BK         RSVNEW-1
002200*                          CHECK-IN/CHECK-OUT PAIR BEFORE         RSVNEW-1
002300*                          300-BOOK-ROOM TOUCHES THE ROOM TABLE   RSVNEW-1
002400*                          (BOOKING STEP 1, STATUS 8 ON FAILURE). RSVNEW-1
002410* 07/28/24 RFS  RSVNEW-135 RETURN-CD WAS ZONED PIC S9(4) WHILE    RSVNEW-1
002420*                          RSVDRV0 AND EVERY OTHER CALLED         RSVNEW-1
002430*                          SUBPROGRAM DECLARE IT COMP - THE       RSVNEW-1
002440*                          CALLER'S IF RETURN-CD < 0 GATE AT      RSVNEW-1
002450*                          BOOKING STEP 1 COULD NOT BE TRUSTED.   RSVNEW-1
002460*                          RETURN-CD NOW DECLARED COMP TO MATCH.  RSVNEW-1
002500******************************************************************
002600* RSVEDIT VALIDATES A CHECK-IN/CHECK-OUT DAY PAIR FOR A BOOKING   *
002700* REQUEST.  THE PAIR IS VALID WHEN CHECK-IN > 0, CHECK-OUT <= 31, *
002800* AND CHECK-IN < CHECK-OUT.  RETURN-CD COMES BACK NEGATIVE WHEN   *
002900* THE PAIR FAILS ANY OF THE THREE TESTS, MIRRORING THE OLDER      *
003000* DTEVAL CALLING CONVENTION THIS SHOP HAS USED SINCE THE DAILY-   *
003100* EDIT JOB.                                                       *
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100
004200 WORKING-STORAGE SECTION.
004300 77  WS-EDIT-FAIL-SW                PIC X(01) VALUE SPACE.
004400     88  EDIT-FAILED                VALUE "F".
004500 01  MISC-FIELDS.
004600     05  FILLER                      PIC X(01).
004700
004800 LINKAGE SECTION.
004900 01  EDIT-CHECK-IN                   PIC 9(02).
005000 01  EDIT-CHECK-OUT                  PIC 9(02).
005100 01  RETURN-CD                       PIC S9(4) COMP.
005200
005300 PROCEDURE DIVISION USING EDIT-CHECK-IN, EDIT-CHECK-OUT,
005400     RETURN-CD.
005500
005600 0000-MAIN.
005700     MOVE ZERO TO RETURN-CD.
005800     MOVE SPACE TO WS-EDIT-FAIL-SW.
005900
006000     IF EDIT-CHECK-IN = ZERO
006100         MOVE -1 TO RETURN-CD
006200         MOVE "F" TO WS-EDIT-FAIL-SW
006300         GO TO 0000-EXIT.
006400
006500     IF EDIT-CHECK-OUT > 31
006600         MOVE -1 TO RETURN-CD
006700         MOVE "F" TO WS-EDIT-FAIL-SW
006800         GO TO 0000-EXIT.
006900
007000*  HLD-0301 - CHECK-IN MUST PRECEDE CHECK-OUT; A ZERO-NIGHT OR
007100*  NEGATIVE-NIGHT STAY IS NOT A VALID BOOKING.
007200     IF EDIT-CHECK-IN NOT < EDIT-CHECK-OUT
007300         MOVE -1 TO RETURN-CD
007400         MOVE "F" TO WS-EDIT-FAIL-SW.
007500
007600 0000-EXIT.
007700     IF EDIT-FAILED
007800         DISPLAY "RSVEDIT - REJECTED CHECK-IN/CHECK-OUT PAIR".
007900     GOBACK.
