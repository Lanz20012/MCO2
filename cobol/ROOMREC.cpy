000100******************************************************************
000200* COPYBOOK        ROOMREC                                       *
000300* DESCRIPTION     ROOM INVENTORY ROW AND IN-MEMORY ROOM TABLE    *
000400*                 FOR THE RESERVATION RULE ENGINE (RSVDRV0).     *
000500*                 ONE ENTRY PER ROOM PER HOTEL, MAX 50/HOTEL.    *
000600* MAINTAINED BY    COBOL DEVELOPMENT CENTER                      *
000700******************************************************************
000800*-------|----------|-----|---------------------------------------*
000900* VERS.  | DATE     | BY  | DESCRIPTION                          *
001000*-------|----------|-----|---------------------------------------*
001100* A.00.00| 01/04/09 | JS  | ORIGINAL COPYBOOK - PATINS LAYOUT     *
001200* A.02.00| 07/02/24 | RFS | RSVNEW-104 REBUILD FOR ROOM INVENTORY *
001300* A.02.01| 07/26/24 | RFS | RSVNEW-132 ADD RMT-AVAIL-R BULK VIEW   *
001350* A.02.02| 07/28/24 | RFS | RSVNEW-136 DROP TIER-MULTIPLIER-TABLE  *
001360*        |          |     | - DEAD, RMPRICE PRICES BY EVALUATE.    *
001400******************************************************************
001500 01  ROOM-RECORD.
001600     05  ROOM-HOTEL-NAME             PIC X(20).
001700     05  ROOM-NAME                   PIC X(10).
001800     05  ROOM-TYPE                   PIC 9(01).
001900         88  ROOM-IS-STANDARD        VALUE 1.
002000         88  ROOM-IS-DELUXE          VALUE 2.
002100         88  ROOM-IS-EXECUTIVE       VALUE 3.
002200     05  ROOM-PRICE                  PIC S9(7)V99.
002300     05  ROOM-AVAIL OCCURS 31 TIMES  PIC 9(01).
002400         88  ROOM-NIGHT-OPEN         VALUE 1.
002500         88  ROOM-NIGHT-TAKEN        VALUE 0.
002600     05  FILLER                      PIC X(07).
002700
002800******************************************************************
002900* ROOM-TABLE - WORKING-STORAGE TABLE OF ALL ROOMS CURRENTLY ON    *
003000* FILE ACROSS ALL HOTELS.  ROOMS ARE GENERATED AT CH/AR TIME AND  *
003100* REMOVED (WITH A SHIFT-DOWN OF SUBSEQUENT ORDINALS) AT RR TIME.  *
003200******************************************************************
003300 01  ROOM-TABLE.
003400     05  ROOM-COUNT                  PIC 9(04) COMP VALUE ZERO.
003500     05  ROOM-ENTRY OCCURS 1000 TIMES INDEXED BY RMT-IDX.
003600         10  RMT-HOTEL-NAME          PIC X(20).
003700         10  RMT-NAME                PIC X(10).
003800         10  RMT-TYPE                PIC 9(01).
003900         10  RMT-PRICE                PIC S9(7)V99.
004000         10  RMT-AVAIL OCCURS 31 TIMES
004100                                     PIC 9(01).
004200* RSVNEW-132 - BULK-FILL VIEW OF RMT-AVAIL, USED BY 212-GENERATE-
004300* ROOMS IN RSVDRV0 TO MARK ALL 31 NIGHTS OPEN FOR A NEW ROOM IN
004400* ONE MOVE INSTEAD OF A 31-NIGHT PERFORM.
004500         10  RMT-AVAIL-R REDEFINES RMT-AVAIL
004600                                     PIC X(31).
004700         10  FILLER                  PIC X(07).
004800
