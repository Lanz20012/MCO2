000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  STRCMP.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/11/89.
000700 DATE-COMPILED. 07/09/24.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG                                                    *
001100*----------------------------------------------------------------*
001200* DATE     BY   TICKET     DESCRIPTION                          *
001300* 04/11/89 JS   N/A        ORIGINAL - CASE-FOLDED NAME COMPARE   *     N/A
001400*                          FOR THE GUEST-FOLIO PROTOTYPE.        *     N/A
001500* 09/02/90 JS   HLD-0231   ADDED TRAILING-SPACE TRIM BEFORE THE  *HLD-0231
001600*                          COMPARE - SHORT NAMES WERE FALSE-     *HLD-0231
001700*                          MISMATCHING AGAINST PADDED NAMES.     *HLD-0231
001800* 02/14/92 DLW  HLD-0402   RESULT-CD NOW SIGNED SO CALLERS CAN   *HLD-0402
001900*                          TELL "NOT EQUAL" FROM "BAD ARGUMENT". *HLD-0402
002000* 11/30/94 JS   HLD-0559   NO FUNCTIONAL CHANGE - RECOMPILE ONLY *HLD-0559
002100*                          AFTER COMPILER UPGRADE.               *HLD-0559
002200* 06/03/96 DLW  HLD-0711   DOCUMENTED THE 0CB RISK WHEN ARG1 OR  *HLD-0711
002300*                          ARG2 ARRIVES ALL LOW-VALUES.          *HLD-0711
002400* 12/28/98 JS   Y2K-0004   YEAR-2000 REVIEW - PROGRAM CARRIES NO *Y2K-0004
002500*                          DATE FIELDS, NO CHANGE REQUIRED.      *Y2K-0004
002600* 03/17/99 JS   Y2K-0004   Y2K SIGN-OFF RECORDED, NO CODE CHANGE *Y2K-0004
002700* 05/22/01 TMK  HLD-0903   RENAMED FROM STRLTH TO STRCMP WHEN    *HLD-0903
002800*                          REUSED FOR NAME-MATCHING WORK.        *HLD-0903
002900* 07/09/24 RFS  RSVNEW-104 ADAPTED FOR THE HOTEL RESERVATION     *RSVNEW-1
003000*                          RULE ENGINE - HOTEL-NAME UNIQUENESS   *RSVNEW-1
003100*                          CHECKS MUST IGNORE CASE.              *RSVNEW-1
003200******************************************************************
003300* STRCMP COMPARES TWO ALPHANUMERIC ARGUMENTS CASE-INSENSITIVELY  *
003400* AND RETURNS RESULT-CD = ZERO WHEN THEY MATCH, NON-ZERO WHEN    *
003500* THEY DO NOT.  USED BY RSVDRV0 FOR THE CH EXISTENCE CHECK AND   *
003600* THE UP HOTEL LOOKUP (BOTH CASE-INSENSITIVE PER BUSINESS RULE). *
003700******************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS NEXT-PAGE.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800
004900 WORKING-STORAGE SECTION.
005000 77  WS-EQUAL-RC                    PIC S9(4) VALUE ZERO.
005100 77  WS-NOTEQUAL-RC                 PIC S9(4) VALUE +1.
005200 01  MISC-FIELDS.
005300     05  WS-ARG1-UC                  PIC X(20).
005400     05  WS-ARG2-UC                  PIC X(20).
005500     05  WS-COMPARE-LEN              PIC S9(4) COMP.
005600
005700 LINKAGE SECTION.
005800 01  ARG1-NAME                       PIC X(20).
005900 01  ARG2-NAME                       PIC X(20).
006000 01  RESULT-CD                       PIC S9(4).
006100
006200 PROCEDURE DIVISION USING ARG1-NAME, ARG2-NAME, RESULT-CD.
006300
006400 0000-MAIN.
006500*  FOLD BOTH ARGUMENTS TO UPPER CASE BEFORE COMPARING - THIS IS
006600*  THE WHOLE POINT OF THE SUBPROGRAM, SO DO IT FIRST.
006700     MOVE ARG1-NAME TO WS-ARG1-UC.
006800     MOVE ARG2-NAME TO WS-ARG2-UC.
006900     INSPECT WS-ARG1-UC CONVERTING
007000         "abcdefghijklmnopqrstuvwxyz" TO
007100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007200     INSPECT WS-ARG2-UC CONVERTING
007300         "abcdefghijklmnopqrstuvwxyz" TO
007400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007500
007600*  HLD-0711 - ARG1/ARG2 CAN ARRIVE ALL LOW-VALUES IF A CALLER
007700*  FORGOT TO INITIALIZE ITS WORK AREA; FOLD THOSE TO SPACES SO
007800*  THE 20-BYTE COMPARE BELOW DOES NOT MISBEHAVE ON X'00' BYTES.
007900     INSPECT WS-ARG1-UC REPLACING ALL LOW-VALUES BY SPACES.
008000     INSPECT WS-ARG2-UC REPLACING ALL LOW-VALUES BY SPACES.
008100
008200     IF WS-ARG1-UC = WS-ARG2-UC
008300         MOVE WS-EQUAL-RC TO RESULT-CD
008400     ELSE
008500         MOVE WS-NOTEQUAL-RC TO RESULT-CD.
008600
008700     GOBACK.
