000100******************************************************************
000200* COPYBOOK        RESULTRC                                      *
000300* DESCRIPTION     RESULT-RECORD - FIXED 80-BYTE BATCH OUTPUT      *
000400*                 RECORD WRITTEN BY RSVDRV0 TO THE RESULTS FILE, *
000500*                 ONE PER TRANSACTION PROCESSED.                 *
000600* MAINTAINED BY    COBOL DEVELOPMENT CENTER                      *
000700******************************************************************
000800*-------|----------|-----|---------------------------------------*
000900* VERS.  | DATE     | BY  | DESCRIPTION                          *
001000*-------|----------|-----|---------------------------------------*
001100* A.00.00| 07/02/24 | RFS | RSVNEW-104 ORIGINAL COPYBOOK          *
001200******************************************************************
001300 01  RESULT-RECORD.
001400     05  RES-TXN-CODE                PIC X(02).
001500     05  RES-STATUS                  PIC 9(01).
001600     05  RES-MESSAGE                 PIC X(60).
001700     05  RES-AMOUNT                  PIC S9(7)V99.
001800     05  FILLER                      PIC X(08).
