000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DATERATE.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/22/91.
000700 DATE-COMPILED. 07/10/24.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG                                                    *
001100*----------------------------------------------------------------*
001200* DATE     BY   TICKET     DESCRIPTION                          *
001300* 09/22/91 JS   N/A        ORIGINAL - NIGHTLY RATE TABLE SCAN          N/A
001400*                          ADAPTED FROM THE TRMTSRCH LAB-TABLE         N/A
001500*                          SEARCH LOGIC FOR THE ROOM-RATE              N/A
001600*                          PROTOTYPE.                                  N/A
001700* 05/14/95 DLW  HLD-0612   ROUNDED EVERY PER-NIGHT EXTENSION -    HLD-0612
001800*                          UNROUNDED SUMS DRIFTED A PENNY OVER A  HLD-0612
001900*                          LONG STAY.                             HLD-0612
002000* 12/29/98 JS   Y2K-0004   YEAR-2000 REVIEW - DAY-OF-MONTH ONLY,  Y2K-0004
002100*                          NO CHANGE REQUIRED.                    Y2K-0004
002200* 07/10/24 RFS  RSVNEW-104 ADAPTED FOR THE HOTEL RESERVATION      RSVNEW-1
002300*                          RULE ENGINE - SPLITS A STAY INTO       RSVNEW-1
002400*                          NORMAL-NIGHT AND MODIFIED-NIGHT        RSVNEW-1
002500*                          PRICE, AND DERIVES PRICE-ON-DAY FOR    RSVNEW-1
002600*                          THE STAY4_GET1 COUPON.                 RSVNEW-1
002700* 07/16/24 RFS  RSVNEW-126 PRICE-ON-DAY USES THE CHECK-IN DAY'S   RSVNEW-1
002800*                          RATE AT THE FIRST MODIFIED NIGHT - A   RSVNEW-1
002900*                          FAITHFUL QUIRK OF THE SOURCE SYSTEM,   RSVNEW-1
003000*                          NOT A BUG - SEE THE DESCRIPTION BLOCK  RSVNEW-1
003100*                          BELOW.                                 RSVNEW-1
003200******************************************************************
003300* DATERATE PRICES ONE STAY (CHECK-IN NIGHT THROUGH CHECK-OUT-    *
003400* MINUS-ONE NIGHT) AGAINST A HOTEL'S 31-DAY RATE-OVERRIDE TABLE.  *
003500*                                                                *
003600* STAY-PRICE = SUM OF BASE-PRICE OVER UNMODIFIED NIGHTS, PLUS     *
003700*              SUM OF (BASE-PRICE X RATE(D)) OVER EVERY NIGHT D   *
003800*              (AN UNMODIFIED NIGHT'S RATE READS AS 0.00 AND      *
003900*              CONTRIBUTES NOTHING TO THIS SECOND SUM).           *
004000*                                                                 *
004100* PRICE-ON-DAY = AT THE FIRST MODIFIED NIGHT IN THE RANGE, THE    *
004200*              ROOM PRICE TIMES THE RATE STORED FOR THE CHECK-IN  *
004300*              DAY SPECIFICALLY (NOT THE MODIFIED NIGHT JUST      *
004400*              FOUND).  IF THE CHECK-IN DAY ITSELF CARRIES NO     *
004500*              OVERRIDE THIS IS ZERO, AND FALLS THROUGH TO THE    *
004600*              ROOM'S PLAIN NIGHTLY PRICE BELOW.  IF NO NIGHT IN  *
004700*              THE RANGE IS MODIFIED, OR THE COMPUTED VALUE IS    *
004800*              ZERO, PRICE-ON-DAY DEFAULTS TO THE ROOM'S NIGHTLY  *
004900*              PRICE.                                             *
005000******************************************************************
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000 WORKING-STORAGE SECTION.
006100 77  WS-RATE-DIVISOR                PIC 9(3) VALUE 100.
006200 01  MISC-FIELDS.
006300     05  WS-NIGHT-SUB                PIC 9(02) COMP.
006400     05  WS-NORMAL-SUM               PIC S9(7)V99.
006500     05  WS-MODIFIED-SUM             PIC S9(7)V99.
006600     05  WS-NIGHT-EXTENSION          PIC S9(7)V99.
006700     05  WS-FOUND-MODIFIED-SW        PIC X(01) VALUE "N".
006800         88  FOUND-MODIFIED-NIGHT    VALUE "Y".
006900
007000 LINKAGE SECTION.
007100 01  DATE-RATE-CALC-REC.
007200     05  DRC-ROOM-PRICE              PIC S9(7)V99.
007300     05  DRC-CHECK-IN                PIC 9(02).
007400     05  DRC-CHECK-OUT               PIC 9(02).
007500     05  DRC-RATE-PCT OCCURS 31 TIMES
007600                                     PIC 9(3)V99.
007700     05  DRC-RATE-FLAG OCCURS 31 TIMES
007800                                     PIC 9(01).
007900     05  DRC-STAY-PRICE              PIC S9(7)V99.
008000     05  DRC-PRICE-ON-DAY            PIC S9(7)V99.
008100
008200 01  RETURN-CD                       PIC S9(4) COMP.
008300
008400 PROCEDURE DIVISION USING DATE-RATE-CALC-REC, RETURN-CD.
008500
008600 0000-MAIN.
008700     MOVE ZERO TO RETURN-CD, WS-NORMAL-SUM, WS-MODIFIED-SUM.
008800     MOVE ZERO TO DRC-STAY-PRICE, DRC-PRICE-ON-DAY.
008900     MOVE "N" TO WS-FOUND-MODIFIED-SW.
009000
009100     PERFORM 0100-PRICE-ONE-NIGHT
009200         VARYING WS-NIGHT-SUB FROM DRC-CHECK-IN BY 1
009300         UNTIL WS-NIGHT-SUB >= DRC-CHECK-OUT.
009400
009500     ADD WS-NORMAL-SUM WS-MODIFIED-SUM GIVING DRC-STAY-PRICE.
009600
009700     IF DRC-PRICE-ON-DAY = ZERO
009800*  NO MODIFIED NIGHT FOUND, OR THE CHECK-IN DAY'S OWN RATE WAS
009900*  ZERO - FALL BACK TO THE ROOM'S PLAIN NIGHTLY PRICE.
010000         MOVE DRC-ROOM-PRICE TO DRC-PRICE-ON-DAY.
010100
010200     GOBACK.
010300
010400 0100-PRICE-ONE-NIGHT.
010500     IF DRC-RATE-FLAG(WS-NIGHT-SUB) = 0
010600         ADD DRC-ROOM-PRICE TO WS-NORMAL-SUM
010700     ELSE
010800         COMPUTE WS-NIGHT-EXTENSION ROUNDED =
010900             DRC-ROOM-PRICE * DRC-RATE-PCT(WS-NIGHT-SUB)
011000                 / WS-RATE-DIVISOR
011100         ADD WS-NIGHT-EXTENSION TO WS-MODIFIED-SUM.
011200
011300*  RSVNEW-126 - PRICE-ON-DAY IS KEYED OFF THE CHECK-IN DAY'S
011400*  RATE, FOUND AT THE FIRST MODIFIED NIGHT IN THE RANGE - THIS
011500*  IS DELIBERATE, NOT A TYPO.  SEE THE CHANGE LOG ABOVE.
011600     IF DRC-RATE-FLAG(WS-NIGHT-SUB) = 1
011700        AND NOT FOUND-MODIFIED-NIGHT
011800         MOVE "Y" TO WS-FOUND-MODIFIED-SW
011900         COMPUTE DRC-PRICE-ON-DAY ROUNDED =
012000             DRC-ROOM-PRICE * DRC-RATE-PCT(DRC-CHECK-IN)
012100                 / WS-RATE-DIVISOR.
