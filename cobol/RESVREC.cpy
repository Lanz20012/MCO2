000100******************************************************************
000200* COPYBOOK        RESVREC                                       *
000300* DESCRIPTION     RESERVATION ROW AND IN-MEMORY RESERVATION      *
000400*                 TABLE FOR THE RESERVATION RULE ENGINE.         *
000500*                 ONE ENTRY PER LIVE BOOKING, MAX 200 PER RUN.   *
000600* MAINTAINED BY    COBOL DEVELOPMENT CENTER                      *
000700******************************************************************
000800*-------|----------|-----|---------------------------------------*
000900* VERS.  | DATE     | BY  | DESCRIPTION                          *
001000*-------|----------|-----|---------------------------------------*
001100* A.00.00| 01/04/09 | JS  | ORIGINAL COPYBOOK - PATPERSN LAYOUT   *
001200* A.02.00| 07/02/24 | RFS | RSVNEW-104 REBUILD FOR RESERVATIONS   *
001300* A.02.01| 07/15/24 | RFS | RSVNEW-122 WIDEN RSV-DISCOUNT-CODE     *
001400******************************************************************
001500 01  RESERVATION-RECORD.
001600     05  RSV-HOTEL-NAME              PIC X(20).
001700     05  RSV-GUEST-NAME              PIC X(20).
001800     05  RSV-CHECK-IN                PIC 9(02).
001900     05  RSV-CHECK-OUT               PIC 9(02).
002000     05  RSV-ROOM-NAME               PIC X(10).
002100     05  RSV-ROOM-TYPE               PIC 9(01).
002200     05  RSV-TOTAL                   PIC S9(7)V99.
002300     05  RSV-DISCOUNT-CODE           PIC X(12).
002400     05  FILLER                      PIC X(07).
002500
002600******************************************************************
002700* RESV-TABLE - WORKING-STORAGE TABLE OF ALL LIVE RESERVATIONS     *
002800* ACROSS ALL HOTELS.  CANCELLED (CN) RESERVATIONS ARE REMOVED     *
002900* FROM THIS TABLE AND DO NOT COUNT TOWARD EARNINGS - SEE         *
003000* RSVNEW-104.                                                     *
003100******************************************************************
003200 01  RESV-TABLE.
003300     05  RESV-COUNT                  PIC 9(03) COMP VALUE ZERO.
003400     05  RESV-ENTRY OCCURS 200 TIMES INDEXED BY RSV-IDX.
003500         10  RVT-HOTEL-NAME          PIC X(20).
003600         10  RVT-GUEST-NAME          PIC X(20).
003700         10  RVT-CHECK-IN            PIC 9(02).
003800         10  RVT-CHECK-OUT           PIC 9(02).
003900         10  RVT-ROOM-NAME           PIC X(10).
004000         10  RVT-ROOM-TYPE           PIC 9(01).
004100         10  RVT-TOTAL               PIC S9(7)V99.
004200         10  RVT-DISCOUNT-CODE       PIC X(12).
004300         10  FILLER                  PIC X(07).
