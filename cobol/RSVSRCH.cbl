000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RSVSRCH.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/02/88.
000700 DATE-COMPILED. 07/11/24.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG                                                    *
001100*----------------------------------------------------------------*
001200* DATE     BY   TICKET     DESCRIPTION                          *
001300* 05/02/88 JS   N/A        ORIGINAL - PATIENT TABLE SEARCH       *     N/A
001400*                          ROUTINES, ADAPTED FROM PATSRCH.             N/A
001500* 02/09/93 DLW  HLD-0451   ADDED A SECOND SEARCH KEY (BY ROOM     HLD-0451
001600*                          NUMBER, NOT JUST BY NAME).             HLD-0451
001700* 12/29/98 JS   Y2K-0004   YEAR-2000 REVIEW - NO CHANGE REQUIRED. Y2K-0004
001800* 07/11/24 RFS  RSVNEW-104 REBUILT AS THE INQUIRY SUBPROGRAM FOR  RSVNEW-1
001900*                          THE HOTEL RESERVATION RULE ENGINE -    RSVNEW-1
002000*                          Q1 HOTEL SUMMARY, Q2 DATE AVAIL,       RSVNEW-1
002100*                          Q3 ROOM DETAIL, Q4 GUEST DETAIL.       RSVNEW-1
002200* 07/27/24 RFS  RSVNEW-133 3020-Q3-MAP-LOOP NOW BUILDS THE NIGHT  RSVNEW-1
002300*                          MAP THROUGH Q3-AVAIL-MAP-TBL INSTEAD   RSVNEW-1
002400*                          OF REFERENCE MODIFICATION.             RSVNEW-1
002500******************************************************************
002600* RSVSRCH HANDLES THE FOUR READ-ONLY INQUIRY TRANSACTIONS.        *
002700* CALLED FROM 600-INQUIRY IN RSVDRV0 WITH THE THREE IN-MEMORY     *
002800* TABLES, THE CURRENT TRANSACTION-RECORD, AND A RESULT-RECORD TO  *
002900* BE FILLED IN.  NONE OF THE FOUR QUERIES CHANGES ANY TABLE.      *
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600
003700 DATA DIVISION.
003800 FILE SECTION.
003900
004000 WORKING-STORAGE SECTION.
004100 77  WS-STATUS-OK                    PIC 9(01) VALUE 0.
004200 77  WS-STATUS-NOTFOUND              PIC 9(01) VALUE 1.
004300
004400 01  MISC-FIELDS.
004500     05  WS-FOUND-HOTEL-SW           PIC X(01) VALUE "N".
004600         88  FOUND-HOTEL             VALUE "Y".
004700     05  WS-FOUND-IDX                PIC 9(02) COMP.
004800     05  WS-AVAIL-COUNT              PIC 9(02) COMP.
004900     05  WS-BOOKED-COUNT             PIC 9(02) COMP.
005000     05  WS-EARNINGS                 PIC S9(7)V99.
005100     05  WS-NIGHT-SUB                PIC 9(02) COMP.
005200
005300 01  WS-Q2-MESSAGE.
005400     05  FILLER                      PIC X(06) VALUE "AVAIL=".
005500     05  Q2-AVAIL-O                  PIC ZZ9.
005600     05  FILLER                      PIC X(08) VALUE " BOOKED=".
005700     05  Q2-BOOKED-O                 PIC ZZ9.
005800     05  FILLER                      PIC X(43) VALUE SPACES.
005900
006000 01  WS-Q3-MESSAGE.
006100     05  Q3-ROOM-NAME-O              PIC X(10).
006200     05  FILLER                      PIC X(01) VALUE SPACES.
006300     05  Q3-ROOM-TYPE-O              PIC 9.
006400     05  FILLER                      PIC X(01) VALUE SPACES.
006500     05  Q3-ROOM-PRICE-O             PIC ZZZ,ZZ9.99.
006600     05  FILLER                      PIC X(01) VALUE SPACES.
006700     05  Q3-AVAIL-MAP-O              PIC X(31) VALUE SPACES.
006800* RSVNEW-133 - TABLE VIEW OF Q3-AVAIL-MAP-O, ONE BYTE PER NIGHT,
006900* USED BY 3020-Q3-MAP-LOOP BELOW SO THE MAP IS BUILT BY ELEMENT
007000* SUBSCRIPT RATHER THAN REFERENCE MODIFICATION.
007100     05  Q3-AVAIL-MAP-TBL REDEFINES Q3-AVAIL-MAP-O
007200                                     PIC X(01) OCCURS 31 TIMES.
007300     05  FILLER                      PIC X(05) VALUE SPACES.
007400
007500 01  WS-Q4-MESSAGE.
007600     05  Q4-GUEST-NAME-O             PIC X(20).
007700     05  FILLER                      PIC X(01) VALUE SPACES.
007800     05  Q4-ROOM-NAME-O              PIC X(10).
007900     05  FILLER                      PIC X(01) VALUE SPACES.
008000     05  Q4-CHECK-IN-O               PIC Z9.
008100     05  FILLER                      PIC X(01) VALUE "-".
008200     05  Q4-CHECK-OUT-O              PIC Z9.
008300     05  FILLER                      PIC X(23) VALUE SPACES.
008400
008500 LINKAGE SECTION.
008600 COPY HOTELREC.
008700 COPY ROOMREC.
008800 COPY RESVREC.
008900 COPY TRANSACT.
009000 COPY RESULTRC.
009100
009200 01  RETURN-CD                       PIC S9(4) COMP.
009300
009400 PROCEDURE DIVISION USING HOTEL-TABLE, ROOM-TABLE, RESV-TABLE,
009500     TRANSACTION-RECORD, RESULT-RECORD, RETURN-CD.
009600
009700 0000-MAIN.
009800     MOVE ZERO TO RETURN-CD.
009900     MOVE TXN-CODE TO RES-TXN-CODE.
010000     MOVE ZERO TO RES-AMOUNT.
010100
010200     EVALUATE TRUE
010300         WHEN TXN-HOTEL-SUMMARY
010400             PERFORM 1000-Q1-HOTEL-SUMMARY THRU 1000-EXIT
010500         WHEN TXN-DATE-AVAIL
010600             PERFORM 2000-Q2-DATE-AVAIL THRU 2000-EXIT
010700         WHEN TXN-ROOM-DETAIL
010800             PERFORM 3000-Q3-ROOM-DETAIL THRU 3000-EXIT
010900         WHEN TXN-GUEST-DETAIL
011000             PERFORM 4000-Q4-GUEST-DETAIL THRU 4000-EXIT
011100     END-EVALUATE.
011200
011300     GOBACK.
011400
011500 0500-FIND-HOTEL-BY-NAME.
011600*  EXACT-NAME LOOKUP, SHARED BY ALL FOUR QUERIES.
011700     MOVE "N" TO WS-FOUND-HOTEL-SW.
011800     MOVE ZERO TO WS-FOUND-IDX.
011900     PERFORM 0510-SCAN-LOOP THRU 0510-EXIT
012000         VARYING HTL-IDX FROM 1 BY 1
012100         UNTIL HTL-IDX > HOTEL-COUNT OR FOUND-HOTEL.
012200 0500-EXIT.
012300     EXIT.
012400
012500 0510-SCAN-LOOP.
012600     IF HTL-NAME(HTL-IDX) = TXN-HOTEL-NAME
012700         MOVE "Y" TO WS-FOUND-HOTEL-SW
012800         SET WS-FOUND-IDX TO HTL-IDX
012900     END-IF.
013000 0510-EXIT.
013100     EXIT.
013200
013300 1000-Q1-HOTEL-SUMMARY.
013400     PERFORM 0500-FIND-HOTEL-BY-NAME THRU 0500-EXIT.
013500     IF NOT FOUND-HOTEL
013600         MOVE WS-STATUS-NOTFOUND TO RES-STATUS
013700         MOVE "HOTEL NOT FOUND" TO RES-MESSAGE
013800         GO TO 1000-EXIT.
013900
014000     PERFORM 0600-SUM-HOTEL-EARNINGS THRU 0600-EXIT.
014100     MOVE WS-STATUS-OK TO RES-STATUS.
014200     MOVE "HOTEL SUMMARY OK" TO RES-MESSAGE.
014300     MOVE WS-EARNINGS TO RES-AMOUNT.
014400 1000-EXIT.
014500     EXIT.
014600
014700 0600-SUM-HOTEL-EARNINGS.
014800*  RSVNEW-104 - EARNINGS ARE RECOMPUTED ON DEMAND FROM THE LIVE
014900*  RESERVATION TABLE; CANCELLED RESERVATIONS ARE ALREADY GONE.
015000     MOVE ZERO TO WS-EARNINGS.
015100     PERFORM 0610-SUM-SCAN-LOOP THRU 0610-EXIT
015200         VARYING RSV-IDX FROM 1 BY 1 UNTIL RSV-IDX > RESV-COUNT.
015300 0600-EXIT.
015400     EXIT.
015500
015600 0610-SUM-SCAN-LOOP.
015700     IF RVT-HOTEL-NAME(RSV-IDX) = TXN-HOTEL-NAME
015800         ADD RVT-TOTAL(RSV-IDX) TO WS-EARNINGS
015900     END-IF.
016000 0610-EXIT.
016100     EXIT.
016200
016300 2000-Q2-DATE-AVAIL.
016400     PERFORM 0500-FIND-HOTEL-BY-NAME THRU 0500-EXIT.
016500     IF NOT FOUND-HOTEL
016600         MOVE WS-STATUS-NOTFOUND TO RES-STATUS
016700         MOVE "HOTEL NOT FOUND" TO RES-MESSAGE
016800         GO TO 2000-EXIT.
016900
017000     MOVE ZERO TO WS-AVAIL-COUNT, WS-BOOKED-COUNT.
017100     PERFORM 2010-Q2-SCAN-LOOP THRU 2010-EXIT
017200         VARYING RMT-IDX FROM 1 BY 1 UNTIL RMT-IDX > ROOM-COUNT.
017300
017400     MOVE WS-STATUS-OK TO RES-STATUS.
017500     MOVE WS-AVAIL-COUNT TO Q2-AVAIL-O.
017600     MOVE WS-BOOKED-COUNT TO Q2-BOOKED-O.
017700     MOVE WS-Q2-MESSAGE TO RES-MESSAGE.
017800     MOVE WS-AVAIL-COUNT TO RES-AMOUNT.
017900 2000-EXIT.
018000     EXIT.
018100
018200 2010-Q2-SCAN-LOOP.
018300     IF RMT-HOTEL-NAME(RMT-IDX) = TXN-HOTEL-NAME
018400         IF RMT-AVAIL(RMT-IDX TXN-DAY-1) = 1
018500             ADD 1 TO WS-AVAIL-COUNT
018600         ELSE
018700             ADD 1 TO WS-BOOKED-COUNT
018800         END-IF
018900     END-IF.
019000 2010-EXIT.
019100     EXIT.
019200
019300 3000-Q3-ROOM-DETAIL.
019400     PERFORM 0500-FIND-HOTEL-BY-NAME THRU 0500-EXIT.
019500     IF NOT FOUND-HOTEL
019600         MOVE WS-STATUS-NOTFOUND TO RES-STATUS
019700         MOVE "HOTEL NOT FOUND" TO RES-MESSAGE
019800         GO TO 3000-EXIT.
019900
020000     IF TXN-ROOM-NUMBER < 1
020100         OR TXN-ROOM-NUMBER > HTL-ROOM-COUNT(WS-FOUND-IDX)
020200         MOVE WS-STATUS-NOTFOUND TO RES-STATUS
020300         MOVE "ROOM NOT FOUND" TO RES-MESSAGE
020400         GO TO 3000-EXIT.
020500
020600*  LOCATE THE TXN-ROOM-NUMBER-TH ROOM BELONGING TO THIS HOTEL -
020700*  ROOMS FOR ONE HOTEL ARE CONTIGUOUS IN ORDINAL ORDER.
020800     MOVE ZERO TO WS-FOUND-IDX.
020900     PERFORM 3010-Q3-SCAN-LOOP THRU 3010-EXIT
021000         VARYING RMT-IDX FROM 1 BY 1 UNTIL RMT-IDX > ROOM-COUNT.
021100
021200     MOVE WS-STATUS-OK TO RES-STATUS.
021300     MOVE WS-Q3-MESSAGE TO RES-MESSAGE.
021400 3000-EXIT.
021500     EXIT.
021600
021700 3010-Q3-SCAN-LOOP.
021800     IF RMT-HOTEL-NAME(RMT-IDX) = TXN-HOTEL-NAME
021900         ADD 1 TO WS-FOUND-IDX
022000         IF WS-FOUND-IDX = TXN-ROOM-NUMBER
022100             MOVE RMT-NAME(RMT-IDX) TO Q3-ROOM-NAME-O
022200             MOVE RMT-TYPE(RMT-IDX) TO Q3-ROOM-TYPE-O
022300             MOVE RMT-PRICE(RMT-IDX) TO Q3-ROOM-PRICE-O
022400             PERFORM 3020-Q3-MAP-LOOP THRU 3020-EXIT
022500                 VARYING WS-NIGHT-SUB FROM 1 BY 1
022600                 UNTIL WS-NIGHT-SUB > 31
022700         END-IF
022800     END-IF.
022900 3010-EXIT.
023000     EXIT.
023100
023200 3020-Q3-MAP-LOOP.
023300     IF RMT-AVAIL(RMT-IDX WS-NIGHT-SUB) = 1
023400         MOVE "1" TO Q3-AVAIL-MAP-TBL(WS-NIGHT-SUB)
023500     ELSE
023600         MOVE "0" TO Q3-AVAIL-MAP-TBL(WS-NIGHT-SUB)
023700     END-IF.
023800 3020-EXIT.
023900     EXIT.
024000
024100 4000-Q4-GUEST-DETAIL.
024200     PERFORM 0500-FIND-HOTEL-BY-NAME THRU 0500-EXIT.
024300     IF NOT FOUND-HOTEL
024400         MOVE WS-STATUS-NOTFOUND TO RES-STATUS
024500         MOVE "HOTEL NOT FOUND" TO RES-MESSAGE
024600         GO TO 4000-EXIT.
024700
024800     MOVE "N" TO WS-FOUND-HOTEL-SW.
024900     PERFORM 4010-Q4-SCAN-LOOP THRU 4010-EXIT
025000         VARYING RSV-IDX FROM 1 BY 1
025100         UNTIL RSV-IDX > RESV-COUNT OR FOUND-HOTEL.
025200
025300     IF NOT FOUND-HOTEL
025400         MOVE WS-STATUS-NOTFOUND TO RES-STATUS
025500         MOVE "RESERVATION NOT FOUND" TO RES-MESSAGE
025600         GO TO 4000-EXIT.
025700
025800     MOVE WS-STATUS-OK TO RES-STATUS.
025900     MOVE WS-Q4-MESSAGE TO RES-MESSAGE.
026000 4000-EXIT.
026100     EXIT.
026200
026300 4010-Q4-SCAN-LOOP.
026400*  WS-FOUND-HOTEL-SW IS REUSED HERE AS A "RESERVATION FOUND"
026500*  FLAG - THE HOTEL WAS ALREADY CONFIRMED TO EXIST BY THE CALL
026600*  TO 0500 ABOVE, SO THE SWITCH IS FREE TO SERVE A SECOND
026700*  PURPOSE FOR THE REST OF THIS PARAGRAPH.
026800     IF RVT-HOTEL-NAME(RSV-IDX) = TXN-HOTEL-NAME
026900         AND RVT-GUEST-NAME(RSV-IDX) = TXN-NAME-2
027000         MOVE "Y" TO WS-FOUND-HOTEL-SW
027100         MOVE RVT-GUEST-NAME(RSV-IDX) TO Q4-GUEST-NAME-O
027200         MOVE RVT-ROOM-NAME(RSV-IDX) TO Q4-ROOM-NAME-O
027300         MOVE RVT-CHECK-IN(RSV-IDX) TO Q4-CHECK-IN-O
027400         MOVE RVT-CHECK-OUT(RSV-IDX) TO Q4-CHECK-OUT-O
027500         MOVE RVT-TOTAL(RSV-IDX) TO RES-AMOUNT
027600     END-IF.
027700 4010-EXIT.
027800     EXIT.
